000100******************************************************************        
000200* ESGCURFD  -- CURVE FILE RECORD LAYOUT                                   
000300* ONE RECORD PER INTEGER DEMAND LEVEL, 1 THRU TOTAL SYSTEM                
000400* CAPACITY.  SHARED BY ESGPRF (PROFITABILITY CURVE -- VALUE IS            
000500* PROFIT) AND ESGMBC (MB CURVE -- VALUE IS MARGINAL BENEFIT).             
000600* THE SEVEN VALUE FIELDS ARE IN THE FIXED PORTFOLIO ORDER:                
000700* BAY_VIEWS, BEACHFRONT, BIG_COAL, BIG_GAS, EAST_BAY,                     
000800* FOSSIL_LIGHT, OLD_TIMERS.                                               
000900******************************************************************        
001000 01  CURVE-REC.                                                           
001100     05  CUR-DEMAND-LEVEL        PIC 9(06).                               
001200     05  CUR-VALUE-BAY-VIEWS     PIC S9(09)V99.                           
001300     05  CUR-VALUE-BEACHFRONT    PIC S9(09)V99.                           
001400     05  CUR-VALUE-BIG-COAL      PIC S9(09)V99.                           
001500     05  CUR-VALUE-BIG-GAS       PIC S9(09)V99.                           
001600     05  CUR-VALUE-EAST-BAY      PIC S9(09)V99.                           
001700     05  CUR-VALUE-FOSSIL-LIGHT  PIC S9(09)V99.                           
001800     05  CUR-VALUE-OLD-TIMERS    PIC S9(09)V99.                           
001900     05  FILLER                  PIC X(37).                               
