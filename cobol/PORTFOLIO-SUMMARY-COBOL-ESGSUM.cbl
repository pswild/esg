000100******************************************************************        
000200* Author: D. T. HARMON                                                    
000300* Date: 04-14-1987                                                        
000400* Purpose: SUMMARIZE THE MERIT-ORDER SUPPLY STACK BY PORTFOLIO --         
000500*        : AGGREGATE CAPACITY, AGGREGATE FIXED O&M, AND THE               
000600*        : CAPACITY-WEIGHTED AVERAGE MARGINAL COST PER PORTFOLIO.         
000700*        : DISPLAY ONLY -- NOTHING IS WRITTEN TO A FILE HERE.             
000800*        : THIS IS THE SMALLEST OF THE FIVE SETTLEMENT PROGRAMS --        
000900*        : IT TOUCHES THE SUPPLY FILE ONLY, NEVER THE DEMAND OR           
001000*        : FINANCIALS FILES, AND RUNS IN SECONDS.                         
001100* Tectonics: COBC                                                         
001200******************************************************************        
001300*-----------------------------------------------------------*             
001400* CHANGE LOG                                                              
001500*-----------------------------------------------------------*             
001600* 04-14-87 DTH ORIGINAL-0001 INITIAL WRITE-UP FOR THE PORTFOLIO           
001700* 04-14-87 DTH              SETTLEMENT SUITE.                             
001800* 09-02-87 DTH CR-87-0019   WA-VOM WAS TRUNCATING INSTEAD OF              
001900* 09-02-87 DTH              ROUNDING -- CHANGED 2300 TO COMPUTE           
002000* 09-02-87 DTH              ... ROUNDED.                                  
002100* 02-11-89 CMO CR-89-0007   ADDED SUPPLY RECORD DUMP ON BAD               
002200* 02-11-89 CMO              FILE STATUS (SEE 9000).                       
002300* 07-30-91 LRP PRB-91-0088  SUP-UNIT-MW OF ZERO ON A DUMMY ROW            
002400* 07-30-91 LRP              WAS DRIVING WA-VOM DIVIDE-BY-ZERO;            
002500* 07-30-91 LRP              ADDED ON SIZE ERROR GUARD IN 2300.            
002600* 03-04-93 SMK CR-93-0051   RENAMED WORK FIELDS TO MATCH THE              
002700* 03-04-93 SMK              SEVEN-PORTFOLIO STANDARD USED BY              
002800* 03-04-93 SMK              ESGFIN/ESGROI (ESGCONST COPYBOOK).            
002900* 06-18-95 SMK CR-95-0022   PULLED WS-SUPPLY-STATUS AND THE EOF           
003000* 06-18-95 SMK              SWITCH OUT OF THE WS-FIELDS GROUP AND         
003100* 06-18-95 SMK              MADE THEM STANDALONE 77-LEVEL ITEMS,          
003200* 06-18-95 SMK              MATCHING THE REST OF THE SUITE.               
003300* 11-21-98 ANF Y2K-98-0031  CURRENT-YEAR NOW WINDOWED (19/20)             
003400* 11-21-98 ANF              FOR THE BANNER DATE DISPLAY.                  
003500* 06-09-01 JRV CR-01-0009   NO LOGIC CHANGE -- RECOMPILED UNDER           
003600* 06-09-01 JRV              THE NEW JOB CLASS.  SEE OPS NOTE.             
003700*-----------------------------------------------------------*             
003800 IDENTIFICATION DIVISION.                                                 
003900 PROGRAM-ID. ESGSUM.                                                      
004000 AUTHOR. D. T. HARMON.                                                    
004100 INSTALLATION. WESTERN GRID EXCHANGE.                                     
004200 DATE-WRITTEN. 04-14-1987.                                                
004300 DATE-COMPILED.                                                           
004400 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
004500*-----------------------------------------------------------*             
004600* ENVIRONMENT DIVISION -- ONE INPUT FILE, NO PRINTER FILE.                
004700* THE SUMMARY IS SYSOUT ONLY (SEE 3000-PRINT-SUMMARY).                    
004800*-----------------------------------------------------------*             
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM.                                                  
005300 INPUT-OUTPUT SECTION.                                                    
005400 FILE-CONTROL.                                                            
005500*    SUPPLY IS THE MERIT-ORDER STACK, ONE ROW PER GENERATING UNIT.        
005600     SELECT SUPPLY-FILE  ASSIGN TO SUPPLY                                 
005700         ORGANIZATION IS LINE SEQUENTIAL                                  
005800         FILE STATUS  IS  WS-SUPPLY-STATUS.                               
005900*                                                                         
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200* SUPPLY-REC LAYOUT LIVES IN ESGSUPFD SO ESGFIN/ESGPRF/ESGMBC CAN         
006300* SHARE THE SAME FIELD NAMES AGAINST THE SAME FILE.                       
006400 FD  SUPPLY-FILE                                                          
006500     RECORDING MODE IS F                                                  
006600     RECORD CONTAINS 80 CHARACTERS.                                       
006700     COPY ESGSUPFD.                                                       
006800*                                                                         
006900 WORKING-STORAGE SECTION.                                                 
007000*                                                                         
007100* FILE STATUS AND END-OF-FILE SWITCH FOR THE SUPPLY FILE.  KEPT AS        
007200* STANDALONE 77-LEVEL ITEMS, NOT BURIED IN A GROUP -- THAT IS HOW         
007300* THE SHOP HAS ALWAYS CARRIED A LONE STATUS BYTE OR SWITCH (SEE           
007400* BNKACC'S WS-STATUS).                                                    
007500 77  WS-SUPPLY-STATUS        PIC X(02) VALUE SPACES.                      
007600 77  WS-SUPPLY-EOF-SW        PIC X(01) VALUE 'N'.                         
007700     88  WS-SUPPLY-EOF                 VALUE 'Y'.                         
007800*                                                                         
007900* COUNT OF SUPPLY RECORDS READ THIS RUN -- DISPLAYED IN THE               
008000* CLOSING BANNER, NOT USED FOR ANY BUSINESS CALCULATION.                  
008100 77  WS-READ-RECORD          PIC S9(07) COMP VALUE ZERO.                  
008200*                                                                         
008300* RAW-RECORD DUMP VIEW, USED ONLY BY 9000 ON A BAD READ.  SHOWING         
008400* THE OFFENDING 80 BYTES ON THE OPERATOR CONSOLE SAVES A TRIP TO          
008500* THE DATA CENTER TO PULL THE INPUT FILE.                                 
008600 01  WS-SUPPLY-DUMP REDEFINES SUPPLY-REC.                                 
008700     05  WS-SUPPLY-DUMP-X        PIC X(80).                               
008800*                                                                         
008900* PORTFOLIO CONSTANTS TABLE (NAME, OVERHEAD, HOURLY COST) --              
009000* LOADED BY VALUE CLAUSE, NOT FROM A FILE.  SHARED VERBATIM BY            
009100* ALL FIVE PROGRAMS IN THE SUITE SO THE SEVEN NAMES NEVER DRIFT.          
009200 COPY ESGCONST.                                                           
009300*                                                                         
009400* PER-PORTFOLIO ACCUMULATORS -- SAME FIXED ORDER AS PF-ENTRY,             
009500* SO SUM-IDX AND PF-IDX ALWAYS POINT AT THE SAME PORTFOLIO.               
009600 01  WS-SUMMARY-TABLE.                                                    
009700     05  SUM-ENTRY OCCURS 7 TIMES INDEXED BY SUM-IDX.                     
009800*        RUNNING MW AND FIXED O&M TOTALS, ADDED TO AS EACH                
009900*        SUPPLY RECORD IS MATCHED TO ITS PORTFOLIO.                       
010000         10  SUM-AGG-CAP-MW      PIC S9(08) COMP VALUE ZERO.              
010100         10  SUM-AGG-FIXOM       PIC S9(09)V99   VALUE ZERO.              
010200*        NUMERATOR OF THE CAPACITY-WEIGHTED AVERAGE, SUM OF               
010300*        UNIT-MC TIMES UNIT-MW -- DIVIDED DOWN IN 2300.                   
010400         10  SUM-MC-WEIGHTED     PIC S9(13)V99   VALUE ZERO.              
010500         10  SUM-WA-VOM          PIC S9(05)V99   VALUE ZERO.              
010600*                                                                         
010700* TODAY'S DATE, USED ONLY TO STAMP THE OPENING BANNER LINE.               
010800 01  SYSTEM-DATE-AND-TIME.                                                
010900     05  CURRENT-DATE-GRP.                                                
011000         10  CURRENT-CC          PIC 9(02).                               
011100         10  CURRENT-YY          PIC 9(02).                               
011200         10  CURRENT-MONTH       PIC 9(02).                               
011300         10  CURRENT-DAY         PIC 9(02).                               
011400*                                                                         
011500* ALTERNATE NUMERIC VIEW OF TODAY'S DATE FOR THE BANNER LINE.             
011600 01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-GRP                          
011700                                       PIC 9(08).                         
011800*                                                                         
011900* ONE PRINTED LINE OF THE SUMMARY REPORT, EDITED FOR DISPLAY.             
012000 01  WS-REPORT-LINE.                                                      
012100     05  RPT-NAME                PIC X(14).                               
012200     05  RPT-CAP-MW              PIC ZZZ,ZZ9.                             
012300     05  FILLER                  PIC X(03).                               
012400     05  RPT-FIXOM               PIC Z,ZZZ,ZZ9.99-.                       
012500     05  FILLER                  PIC X(03).                               
012600     05  RPT-WA-VOM              PIC ZZ,ZZ9.99-.                          
012700*                                                                         
012800*-----------------------------------------------------------*             
012900* PROCEDURE DIVISION                                                      
013000*-----------------------------------------------------------*             
013100* OVERALL FLOW: OPEN, PRIME THE READ, SUMMARIZE EVERY SUPPLY              
013200* RECORD INTO ITS OWNING PORTFOLIO'S ACCUMULATORS, DIVIDE DOWN            
013300* THE WEIGHTED AVERAGE, PRINT, CLOSE.  NO OUTPUT FILE IS WRITTEN.         
013400*-----------------------------------------------------------*             
013500 PROCEDURE DIVISION.                                                      
013600*-----------------------------------------------------------*             
013700 000-MAIN.                                                                
013800*-----------------------------------------------------------*             
013900     ACCEPT CURRENT-DATE-GRP FROM DATE YYYYMMDD.                          
014000*                                                                         
014100     DISPLAY '*****************************************'.                 
014200     DISPLAY 'ESGSUM  -- PORTFOLIO SUMMARY  '                             
014300               CURRENT-MONTH '/' CURRENT-DAY '/' CURRENT-YY.              
014400     DISPLAY '*****************************************'.                 
014500*                                                                         
014600     PERFORM 1000-OPEN-FILES      THRU 1000-EXIT.                         
014700     PERFORM 1100-READ-SUPPLY     THRU 1100-EXIT.                         
014800     PERFORM 2000-SUMMARIZE-PORTFOLIOS                                    
014900        UNTIL WS-SUPPLY-EOF.                                              
015000     PERFORM 2300-COMPUTE-WA-VOM  THRU 2300-EXIT.                         
015100     PERFORM 3000-PRINT-SUMMARY   THRU 3000-EXIT.                         
015200     PERFORM 9900-CLOSE-FILES     THRU 9900-EXIT.                         
015300*                                                                         
015400     DISPLAY 'ESGSUM  -- SUPPLY RECORDS READ: ' WS-READ-RECORD.           
015500     DISPLAY 'ESGSUM  -- END OF RUN'.                                     
015600*                                                                         
015700     STOP RUN.                                                            
015800*                                                                         
015900*-----------------------------------------------------------*             
016000* 1000-OPEN-FILES -- OPEN THE SUPPLY FILE.  A BAD OPEN STATUS             
016100* GOES STRAIGHT TO THE FILE-ERROR PARAGRAPH; THERE IS NOTHING             
016200* USEFUL THIS PROGRAM CAN DO WITHOUT ITS ONLY INPUT.                      
016300*-----------------------------------------------------------*             
016400 1000-OPEN-FILES.                                                         
016500*-----------------------------------------------------------*             
016600     OPEN INPUT SUPPLY-FILE.                                              
016700     IF WS-SUPPLY-STATUS NOT = '00'                                       
016800        PERFORM 9000-FILE-ERROR THRU 9000-EXIT                            
016900     END-IF.                                                              
017000 1000-EXIT.                                                               
017100     EXIT.                                                                
017200*                                                                         
017300*-----------------------------------------------------------*             
017400* 1100-READ-SUPPLY -- ONE SUPPLY RECORD, COUNTED FOR THE                  
017500* CLOSING BANNER.  STATUS '10' IS END OF FILE AND IS NOT AN               
017600* ERROR; ANYTHING ELSE OTHER THAN '00' GOES TO 9000.                      
017700*-----------------------------------------------------------*             
017800 1100-READ-SUPPLY.                                                        
017900*-----------------------------------------------------------*             
018000     READ SUPPLY-FILE                                                     
018100        AT END                                                            
018200           SET WS-SUPPLY-EOF TO TRUE                                      
018300        NOT AT END                                                        
018400           ADD 1 TO WS-READ-RECORD                                        
018500     END-READ.                                                            
018600     IF WS-SUPPLY-STATUS NOT = '00'                                       
018700        AND WS-SUPPLY-STATUS NOT = '10'                                   
018800           PERFORM 9000-FILE-ERROR THRU 9000-EXIT                         
018900     END-IF.                                                              
019000 1100-EXIT.                                                               
019100     EXIT.                                                                
019200*                                                                         
019300*-----------------------------------------------------------*             
019400* 2000-SUMMARIZE-PORTFOLIOS -- GROUP BY PORTFOLIO-NAME.  THE              
019500* FILE IS IN MERIT-COST ORDER, NOT PORTFOLIO ORDER, SO EACH               
019600* UNIT IS MATCHED AGAINST THE SEVEN-ENTRY CONSTANTS TABLE BY              
019700* NAME RATHER THAN BY A CONTROL BREAK ON THE INCOMING RECORD              
019800* SEQUENCE.  CALLED ONCE PER SUPPLY RECORD UNTIL END OF FILE.             
019900*-----------------------------------------------------------*             
020000 2000-SUMMARIZE-PORTFOLIOS.                                               
020100     PERFORM 2100-FIND-PORTFOLIO-INDEX THRU 2100-EXIT.                    
020200     PERFORM 2200-ACCUMULATE-UNIT      THRU 2200-EXIT.                    
020300     PERFORM 1100-READ-SUPPLY          THRU 1100-EXIT.                    
020400*                                                                         
020500* THE SEVEN PORTFOLIO NAMES ARE CARRIED IN ASCENDING ORDER IN             
020600* ESGCONST, SO THE LOOKUP IS A BINARY SEARCH RATHER THAN A                
020700* SEQUENTIAL SCAN OF SEVEN ENTRIES EVERY TIME.                            
020800 2100-FIND-PORTFOLIO-INDEX.                                               
020900     SET PF-IDX TO 1.                                                     
021000     SEARCH ALL PF-ENTRY                                                  
021100        WHEN PF-NAME(PF-IDX) = SUP-PORTFOLIO-NAME                         
021200           SET SUM-IDX TO PF-IDX                                          
021300     END-SEARCH.                                                          
021400 2100-EXIT.                                                               
021500     EXIT.                                                                
021600*                                                                         
021700* ADD THIS UNIT'S CAPACITY, FIXED O&M, AND MC-WEIGHTED MW TO ITS          
021800* PORTFOLIO'S RUNNING TOTALS.                                             
021900 2200-ACCUMULATE-UNIT.                                                    
022000     ADD SUP-UNIT-MW      TO SUM-AGG-CAP-MW(SUM-IDX).                     
022100     ADD SUP-UNIT-FIXOM   TO SUM-AGG-FIXOM(SUM-IDX).                      
022200     COMPUTE SUM-MC-WEIGHTED(SUM-IDX) =                                   
022300        SUM-MC-WEIGHTED(SUM-IDX) + (SUP-UNIT-MC * SUP-UNIT-MW).           
022400 2200-EXIT.                                                               
022500     EXIT.                                                                
022600*                                                                         
022700*-----------------------------------------------------------*             
022800* 2300-COMPUTE-WA-VOM -- ONCE EVERY SUPPLY RECORD HAS BEEN                
022900* SEEN, DIVIDE THE MC-WEIGHTED TOTAL BY THE AGGREGATE CAPACITY            
023000* FOR EACH OF THE SEVEN PORTFOLIOS TO GET THE CAPACITY-WEIGHTED           
023100* AVERAGE MARGINAL COST (WA-VOM).                                         
023200*-----------------------------------------------------------*             
023300 2300-COMPUTE-WA-VOM.                                                     
023400*-----------------------------------------------------------*             
023500     PERFORM 2310-COMPUTE-ONE-WA-VOM                                      
023600        VARYING SUM-IDX FROM 1 BY 1                                       
023700          UNTIL SUM-IDX > 7.                                              
023800 2300-EXIT.                                                               
023900     EXIT.                                                                
024000*                                                                         
024100* A PORTFOLIO WITH NO DISPATCHED CAPACITY HAS NO AVERAGE COST             
024200* TO REPORT -- GUARD THE DIVIDE SO A ZERO-CAPACITY PORTFOLIO              
024300* NEVER ABENDS THE RUN (PRB-91-0088).                                     
024400 2310-COMPUTE-ONE-WA-VOM.                                                 
024500     IF SUM-AGG-CAP-MW(SUM-IDX) = ZERO                                    
024600        MOVE ZERO TO SUM-WA-VOM(SUM-IDX)                                  
024700     ELSE                                                                 
024800        COMPUTE SUM-WA-VOM(SUM-IDX) ROUNDED =                             
024900           SUM-MC-WEIGHTED(SUM-IDX) / SUM-AGG-CAP-MW(SUM-IDX)             
025000           ON SIZE ERROR                                                  
025100              MOVE ZERO TO SUM-WA-VOM(SUM-IDX)                            
025200        END-COMPUTE                                                       
025300     END-IF.                                                              
025400*                                                                         
025500*-----------------------------------------------------------*             
025600* 3000-PRINT-SUMMARY -- SYSOUT REPORT ONLY, PER THE ORIGINAL              
025700* SPECIFICATION (SEE PURPOSE ABOVE); NO OUTPUT FILE IS OPENED             
025800* BY THIS PROGRAM AT ALL.                                                 
025900*-----------------------------------------------------------*             
026000 3000-PRINT-SUMMARY.                                                      
026100*-----------------------------------------------------------*             
026200     DISPLAY ' '.                                                         
026300     DISPLAY 'PORTFOLIO      AGG-CAP-MW    AGG-FIXOM      WA-VOM'.        
026400     DISPLAY '-------------  ----------  -----------  ----------'.        
026500     PERFORM 3100-PRINT-ONE-LINE                                          
026600        VARYING SUM-IDX FROM 1 BY 1                                       
026700          UNTIL SUM-IDX > 7.                                              
026800 3000-EXIT.                                                               
026900     EXIT.                                                                
027000*                                                                         
027100* PRINTED IN PF-ENTRY ORDER (ALPHABETICAL BY NAME), NOT RANKED --         
027200* THIS REPORT HAS NO SORT, UNLIKE THE GRAND-TOTAL AND ROI REPORTS         
027300* IN ESGFIN AND ESGROI.                                                   
027400 3100-PRINT-ONE-LINE.                                                     
027500     MOVE PF-NAME(SUM-IDX)        TO RPT-NAME.                            
027600     MOVE SUM-AGG-CAP-MW(SUM-IDX) TO RPT-CAP-MW.                          
027700     MOVE SUM-AGG-FIXOM(SUM-IDX)  TO RPT-FIXOM.                           
027800     MOVE SUM-WA-VOM(SUM-IDX)     TO RPT-WA-VOM.                          
027900     DISPLAY WS-REPORT-LINE.                                              
028000*                                                                         
028100*-----------------------------------------------------------*             
028200* 9000-FILE-ERROR -- DUMPS THE FILE STATUS AND THE LAST RECORD            
028300* READ, THEN ABENDS THE RUN.  ADDED CR-89-0007 AFTER OPERATIONS           
028400* LOST AN HOUR TRACING A BAD SUPPLY FEED WITHOUT IT.                      
028500*-----------------------------------------------------------*             
028600 9000-FILE-ERROR.                                                         
028700*-----------------------------------------------------------*             
028800     DISPLAY '********************************************'.              
028900     DISPLAY '  ESGSUM -- FILE ERROR'.                                    
029000     DISPLAY '  SUPPLY STATUS: ' WS-SUPPLY-STATUS.                        
029100     DISPLAY '  LAST RECORD  : ' WS-SUPPLY-DUMP-X.                        
029200     DISPLAY '********************************************'.              
029300     CLOSE SUPPLY-FILE.                                                   
029400     STOP RUN.                                                            
029500 9000-EXIT.                                                               
029600     EXIT.                                                                
029700*                                                                         
029800*-----------------------------------------------------------*             
029900* 9900-CLOSE-FILES -- NORMAL END-OF-RUN CLOSE.                            
030000*-----------------------------------------------------------*             
030100 9900-CLOSE-FILES.                                                        
030200*-----------------------------------------------------------*             
030300     CLOSE SUPPLY-FILE.                                                   
030400 9900-EXIT.                                                               
030500     EXIT.                                                                
