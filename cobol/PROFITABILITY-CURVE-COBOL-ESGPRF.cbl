000100******************************************************************        
000200* Author: C. OKAFOR                                                       
000300* Date: 03-22-1989                                                        
000400* Purpose: PROFITABILITY CURVE -- FOR EVERY INTEGER DEMAND                
000500*        : LEVEL FROM 1 MW THROUGH TOTAL SYSTEM CAPACITY, RUN             
000600*        : THE MERIT-ORDER DISPATCH AT BASELINE PRICE AND                 
000700*        : RECORD EACH PORTFOLIO'S PROFIT.  PLANNING TOOL --              
000800*        : RUN ON REQUEST, NOT PART OF THE NIGHTLY SCHEDULE.              
000900* Tectonics: COBC                                                         
001000******************************************************************        
001100*-----------------------------------------------------------*             
001200* CHANGE LOG                                                              
001300*-----------------------------------------------------------*             
001400* 03-22-89 CMO ORIGINAL-0001 INITIAL WRITE-UP.  SHARES THE                
001500* 03-22-89 CMO              DISPATCH PARAGRAPHS IN ESGDISP WITH           
001600* 03-22-89 CMO              ESGFIN AND ESGMBC.                            
001700* 07-30-91 LRP PRB-91-0091  TOTAL-CAP WAS BEING READ FROM THE             
001800* 07-30-91 LRP              FIRST SUPPLY RECORD INSTEAD OF THE            
001900* 07-30-91 LRP              LAST -- FIXED IN 1100.                        
002000* 03-04-93 SMK CR-93-0051   RENAMED WORK FIELDS TO MATCH THE              
002100* 03-04-93 SMK              SEVEN-PORTFOLIO STANDARD (ESGCONST).          
002200* 06-18-95 SMK CR-95-0022   PULLED THE TWO FILE-STATUS BYTES, THE         
002300* 06-18-95 SMK              SUPPLY EOF SWITCH, AND THE CURVE              
002400* 06-18-95 SMK              RECORD COUNTER OUT OF WS-FIELDS TO            
002500* 06-18-95 SMK              STANDALONE 77-LEVEL ITEMS.                    
002600* 11-21-98 ANF Y2K-98-0031  CURRENT-YEAR NOW WINDOWED (19/20)             
002700* 11-21-98 ANF              FOR THE BANNER DATE DISPLAY.                  
002800* 06-09-01 JRV CR-01-0009   NO LOGIC CHANGE -- RECOMPILED UNDER           
002900* 06-09-01 JRV              THE NEW JOB CLASS.  SEE OPS NOTE.             
003000*-----------------------------------------------------------*             
003100 IDENTIFICATION DIVISION.                                                 
003200 PROGRAM-ID. ESGPRF.                                                      
003300 AUTHOR. C. OKAFOR.                                                       
003400 INSTALLATION. WESTERN GRID EXCHANGE.                                     
003500 DATE-WRITTEN. 03-22-1989.                                                
003600 DATE-COMPILED.                                                           
003700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
003800*-----------------------------------------------------------*             
003900* OPS NOTE (06-09-01) -- THIS IS A PLANNING JOB, SUBMITTED BY             
004000* HAND WHEN THE DESK WANTS A FRESH PROFITABILITY CURVE.  IT IS            
004100* NOT PART OF THE NIGHTLY ESGFIN/ESGROI CHAIN AND DOES NOT READ           
004200* OR WRITE THE FINANCIALS FILE -- ONLY SUPPLY IN, PROFCURV OUT.           
004300*-----------------------------------------------------------*             
004400* PARAGRAPH INDEX                                                         
004500*   000-MAIN .............. OPEN, LOAD, DRIVE THE LEVEL LOOP              
004600*   1000-OPEN-FILES ....... OPEN SUPPLY (INPUT), PROFCURV (OUTPUT)        
004700*   1100-LOAD-SUPPLY-TABLE  READ SUPPLY INTO MERIT-ORDER TABLE            
004800*   1110-READ-ONE-SUPPLY .... ONE READ, FLIPS THE EOF SWITCH              
004900*   1120-STORE-SUPPLY-ENTRY . ONE SUPPLY RECORD INTO THE TABLE            
005000*   2000-PROCESS-ONE-LEVEL .. ONE MW OF DEMAND: DISPATCH + WRITE          
005100*   2900-WRITE-CURVE-RECORD . BUILD AND WRITE ONE CURVE RECORD            
005200*   COPY ESGDISP .......... SHARED DISPATCH PARAGRAPHS (3000-3500)        
005300*   9000-FILE-ERROR ......... DUMP STATUS/RECORD AND ABEND                
005400*   9900-CLOSE-FILES ........ NORMAL CLOSE                                
005500*-----------------------------------------------------------*             
005600 ENVIRONMENT DIVISION.                                                    
005700 CONFIGURATION SECTION.                                                   
005800 SPECIAL-NAMES.                                                           
005900     C01 IS TOP-OF-FORM.                                                  
006000 INPUT-OUTPUT SECTION.                                                    
006100*                                                                         
006200* SUPPLY IS THE SAME MERIT-ORDER FEED ESGSUM AND ESGFIN READ;             
006300* PROFCURV IS THIS PROGRAM'S ONLY OUTPUT.                                 
006400 FILE-CONTROL.                                                            
006500     SELECT SUPPLY-FILE ASSIGN TO SUPPLY                                  
006600   ORGANIZATION IS LINE SEQUENTIAL                                        
006700   FILE STATUS  IS  WS-SUPPLY-STATUS.                                     
006800     SELECT CURVE-FILE  ASSIGN TO PROFCURV                                
006900   ORGANIZATION IS LINE SEQUENTIAL                                        
007000   FILE STATUS  IS  WS-CURVE-STATUS.                                      
007100*                                                                         
007200 DATA DIVISION.                                                           
007300 FILE SECTION.                                                            
007400* SUPPLY-REC LAYOUT SHARED WITH ESGSUM, ESGFIN, AND ESGMBC.               
007500 FD  SUPPLY-FILE                                                          
007600     RECORDING MODE IS F                                                  
007700     RECORD CONTAINS 80 CHARACTERS.                                       
007800     COPY ESGSUPFD.                                                       
007900*                                                                         
008000* CURVE-REC LAYOUT SHARED WITH ESGMBC (WHICH WRITES THE SAME              
008100* SHAPE OF RECORD TO A DIFFERENT LOGICAL FILE, MBCURV).                   
008200 FD  CURVE-FILE                                                           
008300     RECORDING MODE IS F                                                  
008400     RECORD CONTAINS 120 CHARACTERS.                                      
008500     COPY ESGCURFD.                                                       
008600*                                                                         
008700 WORKING-STORAGE SECTION.                                                 
008800*                                                                         
008900* FILE STATUS BYTES -- ONE PER FILE THIS PROGRAM OPENS.  STAND-           
009000* ALONE 77-LEVEL ITEMS, AS BNKACC CARRIES ITS OWN LONE WS-STATUS.         
009100 77  WS-SUPPLY-STATUS          PIC X(02) VALUE SPACES.                    
009200 77  WS-CURVE-STATUS           PIC X(02) VALUE SPACES.                    
009300*                                                                         
009400* SUPPLY END-OF-FILE SWITCH, TESTED BY 1100'S LOAD LOOP.                  
009500 77  WS-SUPPLY-EOF-SW          PIC X(01) VALUE 'N'.                       
009600     88  WS-SUPPLY-EOF                   VALUE 'Y'.                       
009700*                                                                         
009800* COUNT OF CURVE RECORDS WRITTEN -- CLOSING BANNER ONLY.                  
009900 77  WS-WRITE-COUNT            PIC S9(07) COMP VALUE ZERO.                
010000*                                                                         
010100 01  WS-FIELDS.                                                           
010200*    TOP OF THE MERIT-ORDER STACK -- THE SYSTEM'S FULL CAPACITY           
010300*    IN MW, TAKEN FROM THE LAST SUPPLY TABLE ENTRY IN 000-MAIN.           
010400     05  WS-TOTAL-CAP            PIC 9(06) VALUE ZERO.                    
010500*    THE MW LEVEL CURRENTLY BEING DISPATCHED, 1 THROUGH TOTAL-CAP.        
010600     05  WS-DEMAND-LEVEL         PIC 9(06) VALUE ZERO.                    
010700*                                                                         
010800* RAW-RECORD DUMP VIEWS, USED ONLY BY 9000 ON A BAD STATUS.               
010900 01  WS-SUPPLY-DUMP REDEFINES SUPPLY-REC.                                 
011000     05  WS-SUPPLY-DUMP-X        PIC X(80).                               
011100 01  WS-CURVE-DUMP REDEFINES CURVE-REC.                                   
011200     05  WS-CURVE-DUMP-X         PIC X(120).                              
011300*                                                                         
011400* SUP-TBL-xxx (MERIT-ORDER TABLE) AND PF-xxx (PORTFOLIO                   
011500* CONSTANTS) ARE PULLED IN VERBATIM FROM COPYBOOKS SO ESGSUM,             
011600* ESGFIN, ESGPRF, AND ESGMBC NEVER MAINTAIN FOUR COPIES OF EACH.          
011700     COPY ESGSUPTB.                                                       
011800     COPY ESGCONST.                                                       
011900*                                                                         
012000* DISPATCH WORKING FIELDS -- REQUIRED BY THE COPIED ESGDISP               
012100* TEXT BELOW.  EVERY PROGRAM THAT COPIES ESGDISP MUST DECLARE             
012200* THESE UNDER THE SAME NAMES; THAT CONTRACT LIVES HERE, NOT IN            
012300* THE COPYBOOK ITSELF.                                                    
012400 01  WS-DISPATCH-FIELDS.                                                  
012500*    MW OF DEMAND TO DISPATCH THIS CALL (SET BY THE CALLER).              
012600     05  WS-DISPATCH-LOAD        PIC 9(06)      VALUE ZERO.               
012700*    MBCURV'S ONE-MW NUDGE; ALWAYS ZERO IN THIS PROGRAM.                  
012800     05  WS-DISPATCH-OFFSET      PIC S9(03)     VALUE ZERO.               
012900*    MARGINAL-COST BID OF THE LAST UNIT DISPATCHED -- WHAT EVERY          
013000*    DISPATCHED UNIT IS PAID, PER THE SPEC'S UNIFORM-PRICE RULE.          
013100     05  WS-CLEARING-PRICE       PIC S9(05)V99  VALUE ZERO.               
013200*    SUBSCRIPT OF THE MARGINAL (PRICE-SETTING) SUPPLY-TABLE ROW.          
013300     05  WS-MARGINAL-IDX         PIC S9(05) COMP VALUE ZERO.              
013400*    MW ONE UNIT ACTUALLY GENERATES, AFTER THE MARGINAL SPLIT.            
013500     05  WS-UNIT-GEN             PIC S9(06)     VALUE ZERO.               
013600*    ONE UNIT'S REVENUE AT THE CLEARING PRICE.                            
013700     05  WS-UNIT-REVENUE         PIC S9(09)V99  VALUE ZERO.               
013800*    SUBSCRIPT OF THE PORTFOLIO A SUPPLY UNIT BELONGS TO.                 
013900     05  WS-PF-MATCH-IDX         PIC S9(05) COMP VALUE ZERO.              
014000*                                                                         
014100* ONE RESULT ROW PER PORTFOLIO, FILLED BY THE DISPATCH PARAGRAPHS         
014200* AND CONSUMED BY 2900 IN THE FIXED PORTFOLIO ORDER.                      
014300 01  WS-DISPATCH-RESULT.                                                  
014400     05  DISP-ENTRY OCCURS 7 TIMES INDEXED BY DISP-IDX.                   
014500   10  DISP-REVENUE        PIC S9(09)V99  VALUE ZERO.                     
014600   10  DISP-COST           PIC S9(09)V99  VALUE ZERO.                     
014700   10  DISP-PROFIT         PIC S9(09)V99  VALUE ZERO.                     
014800*                                                                         
014900* TODAY'S DATE, USED ONLY TO STAMP THE OPENING BANNER LINE.               
015000 01  SYSTEM-DATE-AND-TIME.                                                
015100     05  CURRENT-DATE-GRP.                                                
015200   10  CURRENT-CC          PIC 9(02).                                     
015300   10  CURRENT-YY          PIC 9(02).                                     
015400   10  CURRENT-MONTH       PIC 9(02).                                     
015500   10  CURRENT-DAY-OF-MO   PIC 9(02).                                     
015600*                                                                         
015700*-----------------------------------------------------------*             
015800* PROCEDURE DIVISION                                                      
015900*-----------------------------------------------------------*             
016000* OVERALL FLOW: LOAD THE MERIT-ORDER SUPPLY TABLE, READ THE               
016100* SYSTEM'S TOTAL CAPACITY OFF ITS LAST ENTRY, THEN DISPATCH AND           
016200* WRITE ONE CURVE RECORD FOR EVERY INTEGER MW FROM 1 THROUGH              
016300* THAT CAPACITY.                                                          
016400*-----------------------------------------------------------*             
016500 PROCEDURE DIVISION.                                                      
016600*-----------------------------------------------------------*             
016700 000-MAIN.                                                                
016800*-----------------------------------------------------------*             
016900     ACCEPT CURRENT-DATE-GRP FROM DATE YYYYMMDD.                          
017000*                                                                         
017100     DISPLAY '*****************************************'.                 
017200     DISPLAY 'ESGPRF  -- PROFITABILITY CURVE  '                           
017300         CURRENT-MONTH '/' CURRENT-DAY-OF-MO '/'                          
017400         CURRENT-YY.                                                      
017500     DISPLAY '*****************************************'.                 
017600*                                                                         
017700     PERFORM 1000-OPEN-FILES        THRU 1000-EXIT.                       
017800     PERFORM 1100-LOAD-SUPPLY-TABLE THRU 1100-EXIT.                       
017900*                                                                         
018000*    PRB-91-0091 -- TOTAL-CAP IS THE LAST ENTRY'S CUMULATIVE-MW,          
018100*    NOT THE FIRST -- THE WHOLE STACK MUST BE LOADED FIRST.               
018200     MOVE SUP-TBL-CUM-MW(WS-SUPPLY-COUNT) TO WS-TOTAL-CAP.                
018300*                                                                         
018400     PERFORM 2000-PROCESS-ONE-LEVEL                                       
018500  VARYING WS-DEMAND-LEVEL FROM 1 BY 1                                     
018600    UNTIL WS-DEMAND-LEVEL > WS-TOTAL-CAP.                                 
018700     PERFORM 9900-CLOSE-FILES       THRU 9900-EXIT.                       
018800*                                                                         
018900     DISPLAY 'ESGPRF  -- TOTAL SYSTEM CAPACITY : ' WS-TOTAL-CAP.          
019000     DISPLAY 'ESGPRF  -- CURVE RECORDS WRITTEN : '                        
019100        WS-WRITE-COUNT.                                                   
019200     DISPLAY 'ESGPRF  -- END OF RUN'.                                     
019300*                                                                         
019400     STOP RUN.                                                            
019500*                                                                         
019600*-----------------------------------------------------------*             
019700* 1000-OPEN-FILES -- OPEN SUPPLY FOR INPUT, PROFCURV FOR                  
019800* OUTPUT.  EITHER BAD STATUS GOES STRAIGHT TO 9000.                       
019900*-----------------------------------------------------------*             
020000 1000-OPEN-FILES.                                                         
020100*-----------------------------------------------------------*             
020200     OPEN INPUT  SUPPLY-FILE.                                             
020300     IF WS-SUPPLY-STATUS NOT = '00'                                       
020400  PERFORM 9000-FILE-ERROR THRU 9000-EXIT                                  
020500     END-IF.                                                              
020600     OPEN OUTPUT CURVE-FILE.                                              
020700     IF WS-CURVE-STATUS NOT = '00'                                        
020800  PERFORM 9000-FILE-ERROR THRU 9000-EXIT                                  
020900     END-IF.                                                              
021000 1000-EXIT.                                                               
021100     EXIT.                                                                
021200*                                                                         
021300*-----------------------------------------------------------*             
021400* TOTAL-CAP IS THE CUMULATIVE-MW OF THE LAST SUPPLY RECORD,               
021500* SO THE WHOLE STACK IS LOADED BEFORE THAT VALUE IS KNOWN.                
021600* SAME LOAD-AND-INDEX PATTERN AS ESGSUM AND ESGFIN.                       
021700*-----------------------------------------------------------*             
021800 1100-LOAD-SUPPLY-TABLE.                                                  
021900*-----------------------------------------------------------*             
022000     PERFORM 1110-READ-ONE-SUPPLY THRU 1110-EXIT.                         
022100     PERFORM 1120-STORE-SUPPLY-ENTRY                                      
022200  UNTIL WS-SUPPLY-EOF.                                                    
022300 1100-EXIT.                                                               
022400     EXIT.                                                                
022500*                                                                         
022600* READ ONE SUPPLY RECORD; STATUS '10' FLIPS THE EOF SWITCH.               
022700 1110-READ-ONE-SUPPLY.                                                    
022800     READ SUPPLY-FILE                                                     
022900  AT END                                                                  
023000     SET WS-SUPPLY-EOF TO TRUE                                            
023100     END-READ.                                                            
023200     IF WS-SUPPLY-STATUS NOT = '00'                                       
023300  AND WS-SUPPLY-STATUS NOT = '10'                                         
023400     PERFORM 9000-FILE-ERROR THRU 9000-EXIT                               
023500     END-IF.                                                              
023600 1110-EXIT.                                                               
023700     EXIT.                                                                
023800*                                                                         
023900* STORE ONE SUPPLY RECORD INTO THE NEXT MERIT-ORDER TABLE SLOT.           
024000* THE FILE IS ALREADY IN ASCENDING MARGINAL-COST ORDER, SO THE            
024100* TABLE SUBSCRIPT DOUBLES AS THE MERIT-ORDER RANK.                        
024200 1120-STORE-SUPPLY-ENTRY.                                                 
024300     ADD 1 TO WS-SUPPLY-COUNT.                                            
024400     SET SUP-IDX TO WS-SUPPLY-COUNT.                                      
024500     MOVE SUP-PORTFOLIO-NAME TO SUP-TBL-PORTFOLIO(SUP-IDX).               
024600     MOVE SUP-UNIT-MW        TO SUP-TBL-UNIT-MW(SUP-IDX).                 
024700     MOVE SUP-UNIT-FIXOM     TO SUP-TBL-UNIT-FIXOM(SUP-IDX).              
024800     MOVE SUP-UNIT-MC        TO SUP-TBL-UNIT-MC(SUP-IDX).                 
024900     MOVE SUP-CUMULATIVE-MW  TO SUP-TBL-CUM-MW(SUP-IDX).                  
025000     PERFORM 1110-READ-ONE-SUPPLY THRU 1110-EXIT.                         
025100*                                                                         
025200*-----------------------------------------------------------*             
025300* ONE DEMAND LEVEL: DISPATCH AT BASELINE PRICE (OFFSET ZERO --            
025400* NO MBCURV-STYLE SECOND DISPATCH HERE), THEN WRITE THE CURVE             
025500* RECORD IN FIXED PORTFOLIO ORDER.                                        
025600*-----------------------------------------------------------*             
025700 2000-PROCESS-ONE-LEVEL.                                                  
025800*-----------------------------------------------------------*             
025900     MOVE WS-DEMAND-LEVEL TO WS-DISPATCH-LOAD.                            
026000     MOVE ZERO             TO WS-DISPATCH-OFFSET.                         
026100     PERFORM 3000-DISPATCH-SIMULATION THRU 3000-EXIT.                     
026200     PERFORM 2900-WRITE-CURVE-RECORD  THRU 2900-EXIT.                     
026300*                                                                         
026400*-----------------------------------------------------------*             
026500* BUILD ONE CURVE RECORD -- THE DEMAND LEVEL PLUS ALL SEVEN               
026600* PORTFOLIO PROFITS, IN THE SAME FIXED PORTFOLIO ORDER ESGCONST           
026700* AND THE COPIED CURVE LAYOUT BOTH USE.                                   
026800*-----------------------------------------------------------*             
026900 2900-WRITE-CURVE-RECORD.                                                 
027000*-----------------------------------------------------------*             
027100     MOVE WS-DEMAND-LEVEL   TO CUR-DEMAND-LEVEL.                          
027200     MOVE DISP-PROFIT(1)    TO CUR-VALUE-BAY-VIEWS.                       
027300     MOVE DISP-PROFIT(2)    TO CUR-VALUE-BEACHFRONT.                      
027400     MOVE DISP-PROFIT(3)    TO CUR-VALUE-BIG-COAL.                        
027500     MOVE DISP-PROFIT(4)    TO CUR-VALUE-BIG-GAS.                         
027600     MOVE DISP-PROFIT(5)    TO CUR-VALUE-EAST-BAY.                        
027700     MOVE DISP-PROFIT(6)    TO CUR-VALUE-FOSSIL-LIGHT.                    
027800     MOVE DISP-PROFIT(7)    TO CUR-VALUE-OLD-TIMERS.                      
027900     WRITE CURVE-REC.                                                     
028000     IF WS-CURVE-STATUS NOT = '00'                                        
028100  PERFORM 9000-FILE-ERROR THRU 9000-EXIT                                  
028200     END-IF.                                                              
028300     ADD 1 TO WS-WRITE-COUNT.                                             
028400 2900-EXIT.                                                               
028500     EXIT.                                                                
028600*                                                                         
028700*-----------------------------------------------------------*             
028800* SHARED DISPATCH PARAGRAPHS (MERIT-ORDER SEARCH, CLEARING                
028900* PRICE, PER-UNIT REVENUE/COST, PER-PORTFOLIO PROFIT) -- ONE              
029000* COPYBOOK, THREE PROGRAMS (ESGFIN, ESGPRF, ESGMBC), SO THE               
029100* DISPATCH RULE IS MAINTAINED IN EXACTLY ONE PLACE.                       
029200*-----------------------------------------------------------*             
029300     COPY ESGDISP.                                                        
029400*                                                                         
029500*-----------------------------------------------------------*             
029600* 9000-FILE-ERROR -- DUMPS BOTH FILE STATUSES AND THE LAST                
029700* SUPPLY RECORD READ, THEN ABENDS THE RUN.                                
029800*-----------------------------------------------------------*             
029900 9000-FILE-ERROR.                                                         
030000*-----------------------------------------------------------*             
030100     DISPLAY '********************************************'.              
030200     DISPLAY '  ESGPRF -- FILE ERROR'.                                    
030300     DISPLAY '  SUPPLY STATUS: ' WS-SUPPLY-STATUS.                        
030400     DISPLAY '  CURVE STATUS : ' WS-CURVE-STATUS.                         
030500     DISPLAY '  LAST SUPPLY REC: ' WS-SUPPLY-DUMP-X.                      
030600     DISPLAY '********************************************'.              
030700     CLOSE SUPPLY-FILE CURVE-FILE.                                        
030800     STOP RUN.                                                            
030900 9000-EXIT.                                                               
031000     EXIT.                                                                
031100*                                                                         
031200*-----------------------------------------------------------*             
031300* 9900-CLOSE-FILES -- NORMAL END-OF-RUN CLOSE.                            
031400*-----------------------------------------------------------*             
031500 9900-CLOSE-FILES.                                                        
031600*-----------------------------------------------------------*             
031700     CLOSE SUPPLY-FILE CURVE-FILE.                                        
031800 9900-EXIT.                                                               
031900     EXIT.                                                                
032000*                                                                         
032100*-----------------------------------------------------------*             
032200* MAINTENANCE NOTES                                                       
032300*-----------------------------------------------------------*             
032400* - THE SEVEN-PORTFOLIO, FIXED-ORDER ASSUMPTION IS BAKED INTO             
032500*   2900'S SEVEN EXPLICIT MOVES -- A NEW PORTFOLIO MEANS A NEW            
032600*   CURVE FIELD, A NEW ESGCONST ENTRY, AND A NEW MOVE HERE.               
032700* - THIS JOB DOES NOT RUN FROM THE NIGHTLY SCHEDULE.  IT IS A             
032800*   PLANNING TOOL, SUBMITTED ON REQUEST, AND PRODUCES NO OUTPUT           
032900*   THAT ANY OTHER PROGRAM IN THE SUITE DEPENDS ON.                       
