000100******************************************************************        
000200* ESGDISP  -- DISPATCH-SIMULATION PARAGRAPHS (MERIT ORDER)                
000300* COPIED INTO THE PROCEDURE DIVISION OF ESGFIN, ESGPRF AND ESGMBC.        
000400* CALLER SETS WS-DISPATCH-LOAD AND WS-DISPATCH-OFFSET, THEN               
000500* PERFORM 3000-DISPATCH-SIMULATION THRU 3000-EXIT.  RESULT COMES          
000600* BACK IN WS-DISPATCH-RESULT (DISP-ENTRY, 7 OCCURRENCES, SAME             
000700* ORDER AS PF-ENTRY IN ESGCONST).  CALLING PROGRAM MUST ALSO              
000800* CARRY ESGSUPTB AND ESGCONST AND THE SCRATCH FIELDS LISTED IN            
000900* ITS OWN "DISPATCH WORKING FIELDS" PARAGRAPH OF WORKING-STORAGE.         
001000******************************************************************        
001100 3000-DISPATCH-SIMULATION.                                                
001200     PERFORM 3100-INIT-DISPATCH-RESULT THRU 3100-EXIT.                    
001300     PERFORM 3200-FIND-MARGINAL-UNIT   THRU 3200-EXIT.                    
001400     PERFORM 3300-SET-CLEARING-PRICE   THRU 3300-EXIT.                    
001500     PERFORM 3400-DISTRIBUTE-GENERATION                                   
001600        VARYING SUP-IDX FROM 1 BY 1                                       
001700          UNTIL SUP-IDX > WS-SUPPLY-COUNT.                                
001800 3000-EXIT.                                                               
001900     EXIT.                                                                
002000*                                                                         
002100 3100-INIT-DISPATCH-RESULT.                                               
002200     PERFORM 3110-INIT-ONE-PORTFOLIO                                      
002300        VARYING PF-IDX FROM 1 BY 1                                        
002400          UNTIL PF-IDX > 7.                                               
002500 3100-EXIT.                                                               
002600     EXIT.                                                                
002700*                                                                         
002800 3110-INIT-ONE-PORTFOLIO.                                                 
002900     MOVE ZERO               TO DISP-REVENUE(PF-IDX)                      
003000     MOVE PF-HOURLY-COST(PF-IDX)                                          
003100                              TO DISP-COST(PF-IDX)                        
003200     MOVE PF-HOURLY-COST(PF-IDX)                                          
003300                              TO DISP-PROFIT(PF-IDX).                     
003400 3110-EXIT.                                                               
003500     EXIT.                                                                
003600*                                                                         
003700* THE MARGINAL UNIT IS THE FIRST UNIT, IN MERIT ORDER, WHOSE              
003800* RUNNING CUMULATIVE-MW IS NOT LESS THAN THE LOAD.  THE SUPPLY            
003900* FILE IS PRESORTED ASCENDING BY MARGINAL COST SO A SEQUENTIAL            
004000* SEARCH FROM THE TOP OF THE STACK IS ALL THAT IS EVER NEEDED.            
004100 3200-FIND-MARGINAL-UNIT.                                                 
004200     SET SUP-IDX TO 1.                                                    
004300     SEARCH SUP-ENTRY                                                     
004400        AT END                                                            
004500           SET SUP-IDX TO WS-SUPPLY-COUNT                                 
004600        WHEN SUP-TBL-CUM-MW(SUP-IDX) NOT LESS THAN                        
004700             WS-DISPATCH-LOAD                                             
004800           CONTINUE                                                       
004900     END-SEARCH.                                                          
005000     SET WS-MARGINAL-IDX TO SUP-IDX.                                      
005100 3200-EXIT.                                                               
005200     EXIT.                                                                
005300*                                                                         
005400* ZERO-PROFIT CONDITION -- THE MARGINAL UNIT SETS THE PRICE.              
005500 3300-SET-CLEARING-PRICE.                                                 
005600     COMPUTE WS-CLEARING-PRICE =                                          
005700        SUP-TBL-UNIT-MC(WS-MARGINAL-IDX) + WS-DISPATCH-OFFSET.            
005800 3300-EXIT.                                                               
005900     EXIT.                                                                
006000*                                                                         
006100* INFRAMARGINAL UNITS RUN FULL OUT, THE MARGINAL UNIT RUNS ONLY           
006200* ENOUGH TO COVER THE REMAINING LOAD, EXTRAMARGINAL UNITS SIT             
006300* IDLE.  REVENUE IS THE INFRAMARGINAL RENT, GEN * (CP - MC).              
006400 3400-DISTRIBUTE-GENERATION.                                              
006500     IF SUP-IDX < WS-MARGINAL-IDX                                         
006600        MOVE SUP-TBL-UNIT-MW(SUP-IDX) TO WS-UNIT-GEN                      
006700     ELSE                                                                 
006800        IF SUP-IDX = WS-MARGINAL-IDX                                      
006900           COMPUTE WS-UNIT-GEN =                                          
007000              SUP-TBL-UNIT-MW(SUP-IDX) -                                  
007100              (SUP-TBL-CUM-MW(SUP-IDX) - WS-DISPATCH-LOAD)                
007200        ELSE                                                              
007300           MOVE ZERO TO WS-UNIT-GEN                                       
007400        END-IF                                                            
007500     END-IF.                                                              
007600     COMPUTE WS-UNIT-REVENUE ROUNDED =                                    
007700        WS-UNIT-GEN *                                                     
007800        (WS-CLEARING-PRICE - SUP-TBL-UNIT-MC(SUP-IDX)).                   
007900     PERFORM 3500-FIND-PORTFOLIO-INDEX THRU 3500-EXIT.                    
008000     ADD WS-UNIT-REVENUE TO DISP-REVENUE(WS-PF-MATCH-IDX).                
008100     COMPUTE DISP-PROFIT(WS-PF-MATCH-IDX) =                               
008200        DISP-REVENUE(WS-PF-MATCH-IDX) +                                   
008300        DISP-COST(WS-PF-MATCH-IDX).                                       
008400 3400-EXIT.                                                               
008500     EXIT.                                                                
008600*                                                                         
008700* EVERY UNIT'S OWNING PORTFOLIO IS ONE OF THE FIXED SEVEN, SO             
008800* THE CONSTANTS TABLE (ASCENDING BY NAME) SUPPORTS SEARCH ALL.            
008900 3500-FIND-PORTFOLIO-INDEX.                                               
009000     SET PF-IDX TO 1.                                                     
009100     SEARCH ALL PF-ENTRY                                                  
009200        WHEN PF-NAME(PF-IDX) = SUP-TBL-PORTFOLIO(SUP-IDX)                 
009300           SET WS-PF-MATCH-IDX TO PF-IDX                                  
009400     END-SEARCH.                                                          
009500 3500-EXIT.                                                               
009600     EXIT.                                                                
