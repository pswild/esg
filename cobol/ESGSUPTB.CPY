000100******************************************************************        
000200* ESGSUPTB  -- MERIT-ORDER SUPPLY TABLE (WORKING-STORAGE)                 
000300* LOADED ONCE FROM THE SUPPLY FILE, IN FILE ORDER (= MERIT ORDER).        
000400* SUP-IDX IS USED BY THE DISPATCH PARAGRAPH (COPY ESGDISP) TO WALK        
000500* THE STACK LOOKING FOR THE MARGINAL UNIT.                                
000600******************************************************************        
000700 01  WS-SUPPLY-COUNT             PIC S9(05) COMP VALUE ZERO.              
000800 01  WS-SUPPLY-TABLE.                                                     
000900     05  SUP-ENTRY OCCURS 300 TIMES INDEXED BY SUP-IDX.                   
001000         10  SUP-TBL-PORTFOLIO   PIC X(12).                               
001100         10  SUP-TBL-UNIT-MW     PIC 9(05).                               
001200         10  SUP-TBL-UNIT-FIXOM  PIC S9(07)V99.                           
001300         10  SUP-TBL-UNIT-MC     PIC S9(05)V99.                           
001400         10  SUP-TBL-CUM-MW      PIC 9(06).                               
