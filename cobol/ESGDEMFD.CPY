000100******************************************************************        
000200* ESGDEMFD  -- DEMAND FILE RECORD LAYOUT                                  
000300* ONE RECORD PER MARKET PERIOD.  FILE ARRIVES ORDERED BY DAY THEN         
000400* HOUR.  READ SEQUENTIALLY, NEVER SORTED BY THIS PROGRAM.                 
000500******************************************************************        
000600 01  DEMAND-REC.                                                          
000700     05  DEM-DAY                 PIC 9(02).                               
000800     05  DEM-HOUR                PIC 9(02).                               
000900     05  DEM-LOAD                PIC 9(06).                               
001000     05  FILLER                  PIC X(70).                               
