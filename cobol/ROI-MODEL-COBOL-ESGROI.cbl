000100******************************************************************        
000200* Author: D. T. HARMON                                                    
000300* Date: 04-14-1987                                                        
000400* Purpose: SIX-DAY DEBT-FINANCING CASH-FLOW MODEL.  READS THE             
000500*        : FINANCIALS FILE WRITTEN BY ESGFIN, ACCRUES 5% DAILY            
000600*        : INTEREST ON EACH PORTFOLIO'S OVERHEAD DEBT, APPLIES            
000700*        : THE PAYMENT RULES, AND PRINTS A RANKED ROI% REPORT.            
000800*        : THIS PROGRAM NEVER TOUCHES SUPPLY OR DEMAND -- IT IS           
000900*        : PURELY A SECOND PASS OVER WHAT ESGFIN ALREADY WROTE.           
001000* Tectonics: COBC                                                         
001100******************************************************************        
001200*-----------------------------------------------------------*             
001300* CHANGE LOG                                                              
001400*-----------------------------------------------------------*             
001500* 04-14-87 DTH ORIGINAL-0001 INITIAL WRITE-UP FOR THE PORTFOLIO           
001600* 04-14-87 DTH              SETTLEMENT SUITE.                             
001700* 09-02-87 DTH CR-87-0019   INTEREST ACCRUAL WAS TRUNCATING --            
001800* 09-02-87 DTH              CHANGED 2200 TO COMPUTE ... ROUNDED.          
001900* 02-11-89 CMO CR-89-0007   ADDED FINANCIALS RECORD DUMP ON BAD           
002000* 02-11-89 CMO              FILE STATUS (SEE 9000).                       
002100* 08-14-90 LRP PRB-90-0061  A DAY WITH NO FINANCIALS RECORD FOR           
002200* 08-14-90 LRP              A PORTFOLIO LEFT THAT DAY'S INFLOW            
002300* 08-14-90 LRP              UNINITIALIZED -- 1500 NOW ZEROES THE          
002400* 08-14-90 LRP              INFLOW TABLE BEFORE THE READ PASS.            
002500* 03-04-93 SMK CR-93-0051   RENAMED WORK FIELDS TO MATCH THE              
002600* 03-04-93 SMK              SEVEN-PORTFOLIO STANDARD (ESGCONST).          
002700* 06-18-95 SMK CR-95-0022   PULLED THE FILE-STATUS BYTE, THE EOF          
002800* 06-18-95 SMK              SWITCH, THE RECORD COUNTER, THE               
002900* 06-18-95 SMK              PORTFOLIO-MATCH SUBSCRIPT, THE DAILY          
003000* 06-18-95 SMK              INTEREST RATE, AND THE SORT SUBSCRIPTS        
003100* 06-18-95 SMK              OUT TO STANDALONE 77-LEVEL ITEMS.             
003200* 11-21-98 ANF Y2K-98-0031  CURRENT-YEAR NOW WINDOWED (19/20)             
003300* 11-21-98 ANF              FOR THE BANNER DATE DISPLAY.                  
003400* 06-09-01 JRV CR-01-0009   NO LOGIC CHANGE -- RECOMPILED UNDER           
003500* 06-09-01 JRV              THE NEW JOB CLASS.  SEE OPS NOTE.             
003600*-----------------------------------------------------------*             
003700 IDENTIFICATION DIVISION.                                                 
003800 PROGRAM-ID. ESGROI.                                                      
003900 AUTHOR. D. T. HARMON.                                                    
004000 INSTALLATION. WESTERN GRID EXCHANGE.                                     
004100 DATE-WRITTEN. 04-14-1987.                                                
004200 DATE-COMPILED.                                                           
004300 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
004400*-----------------------------------------------------------*             
004500* OPS NOTE (06-09-01) -- RUN THIS STEP AFTER ESGFIN.  THIS JOB            
004600* READS THE FINANCIALS FILE FROM START TO FINISH AND EXPECTS              
004700* EXACTLY SIX DAYS' WORTH OF RECORDS ON IT; AN EMPTY OR SHORT             
004800* FINANCIALS FILE WILL NOT ABEND THIS PROGRAM BUT WILL PRODUCE            
004900* A MEANINGLESS ROI% REPORT (ALL ZEROES).                                 
005000*-----------------------------------------------------------*             
005100* ENVIRONMENT DIVISION -- ONE INPUT FILE.  THIS PROGRAM NEVER             
005200* WRITES A FILE; THE ROI% RANKING IS SYSOUT ONLY.                         
005300*-----------------------------------------------------------*             
005400 ENVIRONMENT DIVISION.                                                    
005500 CONFIGURATION SECTION.                                                   
005600 SPECIAL-NAMES.                                                           
005700     C01 IS TOP-OF-FORM.                                                  
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT FINANCIALS-FILE ASSIGN TO FINANCL                             
006100   ORGANIZATION IS LINE SEQUENTIAL                                        
006200   FILE STATUS  IS  WS-FINANCIALS-STATUS.                                 
006300*                                                                         
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600* FINANCIALS-REC LAYOUT LIVES IN ESGFINFD SO ESGFIN (WHICH WRITES         
006700* IT) AND THIS PROGRAM (WHICH READS IT) NEVER DRIFT APART.                
006800 FD  FINANCIALS-FILE                                                      
006900     RECORDING MODE IS F                                                  
007000     RECORD CONTAINS 80 CHARACTERS.                                       
007100     COPY ESGFINFD.                                                       
007200*                                                                         
007300 WORKING-STORAGE SECTION.                                                 
007400*                                                                         
007500* FILE STATUS AND END-OF-FILE SWITCH FOR THE ONE FILE THIS                
007600* PROGRAM OPENS -- STANDALONE 77-LEVEL ITEMS, AS BNKACC CARRIES           
007700* ITS OWN LONE WS-STATUS.                                                 
007800 77  WS-FINANCIALS-STATUS      PIC X(02) VALUE SPACES.                    
007900 77  WS-FINANCIALS-EOF-SW      PIC X(01) VALUE 'N'.                       
008000     88  WS-FINANCIALS-EOF               VALUE 'Y'.                       
008100*                                                                         
008200* COUNT OF FINANCIALS RECORDS READ -- CLOSING BANNER ONLY.                
008300 77  WS-READ-RECORD            PIC S9(07) COMP VALUE ZERO.                
008400*                                                                         
008500* SUBSCRIPT OF THE PORTFOLIO FOUND BY 1630-FIND-PORTFOLIO-INDEX,          
008600* SET ONCE PER RECORD AND CONSUMED IMMEDIATELY BY 1620.                   
008700 77  WS-PF-MATCH-IDX           PIC S9(05) COMP VALUE ZERO.                
008800*                                                                         
008900* THE DAILY INTEREST MULTIPLIER -- 5% A DAY, APPLIED IN 2200.             
009000* CARRIED AS A MULTIPLIER (1.050), NOT A RATE (0.050), SO 2200            
009100* IS A SINGLE COMPUTE WITH NO SEPARATE ADD-THE-PRINCIPAL STEP.            
009200 77  WS-INT-RATE                PIC 9V999 VALUE 1.050.                    
009300*                                                                         
009400* RAW-RECORD DUMP VIEW, USED ONLY BY 9000 ON A BAD READ.                  
009500 01  WS-FINANCIALS-DUMP REDEFINES FINANCIALS-REC.                         
009600     05  WS-FINANCIALS-DUMP-X    PIC X(80).                               
009700*                                                                         
009800* PORTFOLIO CONSTANTS TABLE (NAME, OVERHEAD, HOURLY COST) --              
009900* SHARED VERBATIM ACROSS THE SUITE.  OVERHEAD IS THE STARTING             
010000* DEBT THIS MODEL AMORTIZES OVER THE SIX DAYS.                            
010100 COPY ESGCONST.                                                           
010200*                                                                         
010300* ONE INFLOW (DAILY PROFIT) PER PORTFOLIO PER DAY, LOADED                 
010400* ENTIRELY FROM THE FINANCIALS FILE BEFORE THE MODEL RUNS --              
010500* PRB-90-0061 IS WHY THIS TABLE IS ZEROED FIRST (SEE 1500).               
010600 01  WS-INFLOW-TABLE.                                                     
010700     05  INF-DAY-ENTRY OCCURS 6 TIMES INDEXED BY INF-DAY-IDX.             
010800   10  INF-PF-ENTRY OCCURS 7 TIMES                                        
010900                    INDEXED BY INF-PF-IDX.                                
011000       15  INF-PROFIT      PIC S9(09)V99 VALUE ZERO.                      
011100*                                                                         
011200* CASH-FLOW WORK RECORD, ONE PER PORTFOLIO PER DAY (LOCAL TO              
011300* THIS PROGRAM -- NOT WRITTEN TO A FILE, UNLIKE THE FINANCIALS            
011400* AND CURVE RECORDS ELSEWHERE IN THE SUITE).                              
011500 01  WS-CASH-FLOW-TABLE.                                                  
011600     05  CF-ENTRY OCCURS 6 TIMES INDEXED BY CF-IDX.                       
011700*        DAY NUMBER, 1 THROUGH 6 -- SAME AS THE SUBSCRIPT, KEPT           
011800*        AS A FIELD ONLY SO IT CAN BE DISPLAYED IF EVER NEEDED.           
011900   10  CF-DAY              PIC 9(02)     VALUE ZERO.                      
012000*        DEBT BALANCE AFTER THIS DAY'S INTEREST AND PAYMENT.              
012100   10  CF-OWED             PIC S9(09)V99  VALUE ZERO.                     
012200*        AMOUNT OF THIS DAY'S PROFIT APPLIED AGAINST THE DEBT.            
012300   10  CF-PAYMENT          PIC S9(09)V99  VALUE ZERO.                     
012400*        NET CASH TO THE PORTFOLIO THIS DAY (MAY BE NEGATIVE).            
012500   10  CF-CASH-FLOW        PIC S9(09)V99  VALUE ZERO.                     
012600*                                                                         
012700* ONE RESULT ROW PER PORTFOLIO -- ALSO THE SORT WORK AREA FOR             
012800* THE DESCENDING ROI% RANKING PRINTED BY 4000.                            
012900 01  WS-ROI-TABLE.                                                        
013000     05  ROI-ENTRY OCCURS 7 TIMES INDEXED BY ROI-IDX.                     
013100   10  ROI-NAME            PIC X(12).                                     
013200   10  ROI-OWED            PIC S9(09)V99 VALUE ZERO.                      
013300   10  ROI-CASH-TOTAL      PIC S9(09)V99 VALUE ZERO.                      
013400   10  ROI-PCT             PIC S9(05)V99 VALUE ZERO.                      
013500*                                                                         
013600* SELECTION-SORT WORK FIELDS FOR 4100/4110/4120/4130 -- STANDALONE        
013700* 77-LEVEL SCRATCH ITEMS, THE SAME AS ESGFIN'S RANKING PARAGRAPHS.        
013800* WS-SORT-HOLD IS SIZED TO ROI-ENTRY (12+8+8+8 = 36 BYTES, PLUS           
013900* THE SIGN POSITIONS COBOL RESERVES -- 41 BYTES COVERS IT).               
014000 77  WS-SORT-I                 PIC S9(02) COMP VALUE ZERO.                
014100 77  WS-SORT-J                 PIC S9(02) COMP VALUE ZERO.                
014200 77  WS-SORT-MAX               PIC S9(02) COMP VALUE ZERO.                
014300 77  WS-SORT-HOLD              PIC X(41).                                 
014400*                                                                         
014500* TODAY'S DATE, USED ONLY TO STAMP THE OPENING BANNER LINE.               
014600 01  SYSTEM-DATE-AND-TIME.                                                
014700     05  CURRENT-DATE-GRP.                                                
014800   10  CURRENT-CC          PIC 9(02).                                     
014900   10  CURRENT-YY          PIC 9(02).                                     
015000   10  CURRENT-MONTH       PIC 9(02).                                     
015100   10  CURRENT-DAY-OF-MO   PIC 9(02).                                     
015200*                                                                         
015300* ALTERNATE NUMERIC VIEW OF TODAY'S DATE FOR THE BANNER LINE.             
015400 01  CURRENT-DATE-NUM REDEFINES CURRENT-DATE-GRP                          
015500                                 PIC 9(08).                               
015600*                                                                         
015700* ONE PRINTED LINE OF THE ROI% RANKING, EDITED FOR DISPLAY.               
015800 01  WS-REPORT-LINE.                                                      
015900     05  RPT-NAME                PIC X(14).                               
016000     05  RPT-PCT                 PIC ZZ,ZZ9.99-.                          
016100     05  FILLER                  PIC X(01) VALUE '%'.                     
016200*                                                                         
016300*-----------------------------------------------------------*             
016400* PROCEDURE DIVISION                                                      
016500*-----------------------------------------------------------*             
016600* OVERALL FLOW: LOAD THE SIX-DAY INFLOW TABLE FROM THE ENTIRE             
016700* FINANCIALS FILE, CLOSE THE FILE (NOTHING ELSE NEEDS IT), THEN           
016800* RUN THE SIX-DAY CASH-FLOW MODEL ONCE PER PORTFOLIO, AND PRINT           
016900* THE SEVEN ROI% RESULTS RANKED DESCENDING.                               
017000*-----------------------------------------------------------*             
017100 PROCEDURE DIVISION.                                                      
017200*-----------------------------------------------------------*             
017300 000-MAIN.                                                                
017400*-----------------------------------------------------------*             
017500     ACCEPT CURRENT-DATE-GRP FROM DATE YYYYMMDD.                          
017600*                                                                         
017700     DISPLAY '*****************************************'.                 
017800     DISPLAY 'ESGROI  -- ROI MODEL  '                                     
017900         CURRENT-MONTH '/' CURRENT-DAY-OF-MO '/'                          
018000         CURRENT-YY.                                                      
018100     DISPLAY '*****************************************'.                 
018200*                                                                         
018300     PERFORM 1000-OPEN-FILES        THRU 1000-EXIT.                       
018400     PERFORM 1500-ZERO-INFLOW-TABLE THRU 1500-EXIT.                       
018500     PERFORM 1600-LOAD-INFLOWS      THRU 1600-EXIT.                       
018600     PERFORM 9900-CLOSE-FILES       THRU 9900-EXIT.                       
018700     PERFORM 2000-RUN-CASH-FLOW-MODEL                                     
018800  VARYING ROI-IDX FROM 1 BY 1                                             
018900    UNTIL ROI-IDX > 7.                                                    
019000     PERFORM 4000-PRINT-ROI-RANKING THRU 4000-EXIT.                       
019100*                                                                         
019200     DISPLAY 'ESGROI  -- FINANCIALS RECORDS READ: '                       
019300        WS-READ-RECORD.                                                   
019400     DISPLAY 'ESGROI  -- END OF RUN'.                                     
019500*                                                                         
019600     STOP RUN.                                                            
019700*                                                                         
019800*-----------------------------------------------------------*             
019900* 1000-OPEN-FILES -- OPEN THE FINANCIALS FILE.  A BAD OPEN                
020000* STATUS GOES STRAIGHT TO 9000 -- THIS PROGRAM HAS NOTHING                
020100* ELSE TO WORK FROM.                                                      
020200*-----------------------------------------------------------*             
020300 1000-OPEN-FILES.                                                         
020400*-----------------------------------------------------------*             
020500     OPEN INPUT FINANCIALS-FILE.                                          
020600     IF WS-FINANCIALS-STATUS NOT = '00'                                   
020700  PERFORM 9000-FILE-ERROR THRU 9000-EXIT                                  
020800     END-IF.                                                              
020900 1000-EXIT.                                                               
021000     EXIT.                                                                
021100*                                                                         
021200*-----------------------------------------------------------*             
021300* PRB-90-0061 -- A DAY WITH NO FINANCIALS RECORD FOR A                    
021400* PORTFOLIO MUST STILL CONTRIBUTE AN INFLOW OF ZERO, SO THE               
021500* TABLE IS CLEARED BEFORE THE LOAD PASS RATHER THAN RELYING               
021600* ON VALUE ZERO ALONE (WHICH ONLY APPLIES AT PROGRAM LOAD,                
021700* NOT ON EVERY RUN IF THIS EVER MOVES UNDER A CALLING DRIVER).            
021800*-----------------------------------------------------------*             
021900 1500-ZERO-INFLOW-TABLE.                                                  
022000*-----------------------------------------------------------*             
022100     PERFORM 1510-ZERO-ONE-DAY                                            
022200  VARYING INF-DAY-IDX FROM 1 BY 1                                         
022300    UNTIL INF-DAY-IDX > 6.                                                
022400 1500-EXIT.                                                               
022500     EXIT.                                                                
022600*                                                                         
022700 1510-ZERO-ONE-DAY.                                                       
022800     PERFORM 1520-ZERO-ONE-PORTFOLIO                                      
022900  VARYING INF-PF-IDX FROM 1 BY 1                                          
023000    UNTIL INF-PF-IDX > 7.                                                 
023100*                                                                         
023200* ZERO ONE (DAY, PORTFOLIO) CELL OF THE INFLOW TABLE.                     
023300 1520-ZERO-ONE-PORTFOLIO.                                                 
023400     MOVE ZERO TO INF-PROFIT(INF-DAY-IDX, INF-PF-IDX).                    
023500*                                                                         
023600*-----------------------------------------------------------*             
023700* READ THE ENTIRE FINANCIALS FILE ONCE, STORING EVERY RECORD              
023800* INTO THE INFLOW TABLE BY (DAY, PORTFOLIO).                              
023900*-----------------------------------------------------------*             
024000 1600-LOAD-INFLOWS.                                                       
024100*-----------------------------------------------------------*             
024200     PERFORM 1610-READ-ONE-FINANCIALS THRU 1610-EXIT.                     
024300     PERFORM 1620-STORE-ONE-INFLOW                                        
024400  UNTIL WS-FINANCIALS-EOF.                                                
024500 1600-EXIT.                                                               
024600     EXIT.                                                                
024700*                                                                         
024800* READ ONE FINANCIALS RECORD; STATUS '10' FLIPS THE EOF SWITCH.           
024900 1610-READ-ONE-FINANCIALS.                                                
025000     READ FINANCIALS-FILE                                                 
025100  AT END                                                                  
025200     SET WS-FINANCIALS-EOF TO TRUE                                        
025300  NOT AT END                                                              
025400     ADD 1 TO WS-READ-RECORD                                              
025500     END-READ.                                                            
025600     IF WS-FINANCIALS-STATUS NOT = '00'                                   
025700  AND WS-FINANCIALS-STATUS NOT = '10'                                     
025800     PERFORM 9000-FILE-ERROR THRU 9000-EXIT                               
025900     END-IF.                                                              
026000 1610-EXIT.                                                               
026100     EXIT.                                                                
026200*                                                                         
026300* ONLY THE FIRST SIX DAYS ON THE FILE FEED THE MODEL -- DAYS              
026400* BEYOND SIX (IF ANY EVER APPEAR) ARE SIMPLY NOT INDEXABLE.               
026500 1620-STORE-ONE-INFLOW.                                                   
026600     IF FIN-DAY > ZERO AND FIN-DAY NOT > 6                                
026700  SET INF-DAY-IDX TO FIN-DAY                                              
026800  PERFORM 1630-FIND-PORTFOLIO-INDEX THRU 1630-EXIT                        
026900  MOVE FIN-PROFIT TO                                                      
027000       INF-PROFIT(INF-DAY-IDX, WS-PF-MATCH-IDX)                           
027100     END-IF.                                                              
027200     PERFORM 1610-READ-ONE-FINANCIALS THRU 1610-EXIT.                     
027300*                                                                         
027400* BINARY SEARCH ON THE ASCENDING PORTFOLIO-NAME TABLE -- SAME             
027500* IDIOM AS ESGSUM AND ESGFIN USE AGAINST THE SAME COPYBOOK.               
027600 1630-FIND-PORTFOLIO-INDEX.                                               
027700     SET PF-IDX TO 1.                                                     
027800     SEARCH ALL PF-ENTRY                                                  
027900  WHEN PF-NAME(PF-IDX) = FIN-PORTFOLIO-NAME                               
028000     SET WS-PF-MATCH-IDX TO PF-IDX                                        
028100     END-SEARCH.                                                          
028200 1630-EXIT.                                                               
028300     EXIT.                                                                
028400*                                                                         
028500*-----------------------------------------------------------*             
028600* ONE PORTFOLIO'S SIX-DAY CASH-FLOW MODEL.  ROI-IDX ALREADY               
028700* IDENTIFIES BOTH THE RESULT ROW AND THE PORTFOLIO-CONSTANTS              
028800* ROW (BOTH TABLES ARE BUILT IN THE SAME FIXED ORDER).  STARTS            
028900* THE DEBT AT THE PORTFOLIO'S FULL OVERHEAD AND WALKS FORWARD.            
029000*-----------------------------------------------------------*             
029100 2000-RUN-CASH-FLOW-MODEL.                                                
029200*-----------------------------------------------------------*             
029300     MOVE PF-NAME(ROI-IDX)     TO ROI-NAME(ROI-IDX).                      
029400     MOVE PF-OVERHEAD(ROI-IDX) TO ROI-OWED(ROI-IDX).                      
029500     MOVE ZERO                 TO ROI-CASH-TOTAL(ROI-IDX).                
029600     PERFORM 2100-RUN-ONE-DAY                                             
029700  VARYING CF-IDX FROM 1 BY 1                                              
029800    UNTIL CF-IDX > 6.                                                     
029900     PERFORM 2700-COMPUTE-ROI-PCT THRU 2700-EXIT.                         
030000*                                                                         
030100* ONE DAY OF THE MODEL: ACCRUE INTEREST, APPLY THE PAYMENT                
030200* RULE, THEN ROLL THE DAY'S NET CASH INTO THE RUNNING TOTAL.              
030300 2100-RUN-ONE-DAY.                                                        
030400     MOVE CF-IDX TO CF-DAY(CF-IDX).                                       
030500     PERFORM 2200-ACCRUE-INTEREST THRU 2200-EXIT.                         
030600     PERFORM 2300-APPLY-PAYMENT-RULE THRU 2300-EXIT.                      
030700     ADD CF-CASH-FLOW(CF-IDX) TO ROI-CASH-TOTAL(ROI-IDX).                 
030800*                                                                         
030900*-----------------------------------------------------------*             
031000* 5% SIMPLE DAILY INTEREST ON THE OUTSTANDING DEBT -- CR-87-0019          
031100* MADE THIS A ROUNDED COMPUTE AFTER TRUNCATION WAS FOUND TO               
031200* UNDER-ACCRUE BY A FEW CENTS A DAY ON SMALLER PORTFOLIOS.                
031300*-----------------------------------------------------------*             
031400 2200-ACCRUE-INTEREST.                                                    
031500*-----------------------------------------------------------*             
031600     COMPUTE ROI-OWED(ROI-IDX) ROUNDED =                                  
031700  ROI-OWED(ROI-IDX) * WS-INT-RATE.                                        
031800     MOVE ROI-OWED(ROI-IDX) TO CF-OWED(CF-IDX).                           
031900 2200-EXIT.                                                               
032000     EXIT.                                                                
032100*                                                                         
032200*-----------------------------------------------------------*             
032300* PAYMENT PRIORITY: A LOSS ADDS TO THE DEBT; A PROFIT NO                  
032400* BIGGER THAN THE DEBT IS PAID STRAIGHT ACROSS; A PROFIT THAT             
032500* CLEARS THE DEBT RETIRES IT AND KEEPS THE REST AS FREE CASH;             
032600* A PORTFOLIO ALREADY OUT OF DEBT KEEPS ALL OF ITS PROFIT.                
032700* THESE FOUR BRANCHES ARE TESTED IN THIS EXACT ORDER -- DO NOT            
032800* REORDER THEM WITHOUT RECHECKING ALL FOUR CASES BY HAND.                 
032900*-----------------------------------------------------------*             
033000 2300-APPLY-PAYMENT-RULE.                                                 
033100*-----------------------------------------------------------*             
033200*    CASE 1 -- A LOSS.  NO PAYMENT IS MADE; THE LOSS IS ADDED             
033300*    STRAIGHT ONTO THE DEBT BALANCE.                                      
033400     IF INF-PROFIT(CF-IDX, ROI-IDX) < ZERO                                
033500  MOVE ZERO TO CF-PAYMENT(CF-IDX)                                         
033600  MOVE INF-PROFIT(CF-IDX, ROI-IDX) TO CF-CASH-FLOW(CF-IDX)                
033700  SUBTRACT INF-PROFIT(CF-IDX, ROI-IDX)                                    
033800     FROM ROI-OWED(ROI-IDX)                                               
033900     ELSE                                                                 
034000*       CASE 2 -- A PROFIT THAT DOES NOT EXCEED THE DEBT.  THE            
034100*       WHOLE PROFIT IS APPLIED AS A PAYMENT; NO CASH IS FREED.           
034200  IF INF-PROFIT(CF-IDX, ROI-IDX) NOT > ROI-OWED(ROI-IDX)                  
034300     MOVE INF-PROFIT(CF-IDX, ROI-IDX) TO CF-PAYMENT(CF-IDX)               
034400     MOVE ZERO TO CF-CASH-FLOW(CF-IDX)                                    
034500     SUBTRACT INF-PROFIT(CF-IDX, ROI-IDX)                                 
034600        FROM ROI-OWED(ROI-IDX)                                            
034700  ELSE                                                                    
034800     IF ROI-OWED(ROI-IDX) > ZERO                                          
034900*             CASE 3 -- A PROFIT THAT CLEARS THE REMAINING DEBT.          
035000*             THE DEBT IS RETIRED AND THE REMAINDER IS FREE CASH.         
035100        MOVE ROI-OWED(ROI-IDX) TO CF-PAYMENT(CF-IDX)                      
035200        COMPUTE CF-CASH-FLOW(CF-IDX) =                                    
035300           INF-PROFIT(CF-IDX, ROI-IDX) - ROI-OWED(ROI-IDX)                
035400        MOVE ZERO TO ROI-OWED(ROI-IDX)                                    
035500     ELSE                                                                 
035600*             CASE 4 -- ALREADY OUT OF DEBT.  THE FULL PROFIT IS          
035700*             FREE CASH; NO PAYMENT IS MADE.                              
035800        MOVE ZERO TO CF-PAYMENT(CF-IDX)                                   
035900        MOVE INF-PROFIT(CF-IDX, ROI-IDX)                                  
036000           TO CF-CASH-FLOW(CF-IDX)                                        
036100     END-IF                                                               
036200  END-IF                                                                  
036300     END-IF.                                                              
036400     MOVE ROI-OWED(ROI-IDX) TO CF-OWED(CF-IDX).                           
036500 2300-EXIT.                                                               
036600     EXIT.                                                                
036700*                                                                         
036800*-----------------------------------------------------------*             
036900* ROI% = TOTAL SIX-DAY CASH FLOW OVER STARTING OVERHEAD, TIMES            
037000* 100.  A PORTFOLIO WITH NO OVERHEAD HAS NO RATE OF RETURN TO             
037100* SPEAK OF -- GUARDED THE SAME WAY ESGSUM GUARDS WA-VOM.                  
037200*-----------------------------------------------------------*             
037300 2700-COMPUTE-ROI-PCT.                                                    
037400*-----------------------------------------------------------*             
037500     IF PF-OVERHEAD(ROI-IDX) = ZERO                                       
037600  MOVE ZERO TO ROI-PCT(ROI-IDX)                                           
037700     ELSE                                                                 
037800  COMPUTE ROI-PCT(ROI-IDX) ROUNDED =                                      
037900     (ROI-CASH-TOTAL(ROI-IDX) / PF-OVERHEAD(ROI-IDX))                     
038000     * 100                                                                
038100     ON SIZE ERROR                                                        
038200        MOVE ZERO TO ROI-PCT(ROI-IDX)                                     
038300  END-COMPUTE                                                             
038400     END-IF.                                                              
038500 2700-EXIT.                                                               
038600     EXIT.                                                                
038700*                                                                         
038800*-----------------------------------------------------------*             
038900* RANK THE SEVEN RESULT ROWS DESCENDING BY ROI-PCT (SELECTION             
039000* SORT -- ONLY SEVEN ENTRIES, A FULL SORT UTILITY IS OVERKILL).           
039100*-----------------------------------------------------------*             
039200 4000-PRINT-ROI-RANKING.                                                  
039300*-----------------------------------------------------------*             
039400     PERFORM 4100-RANK-ROI-TABLE THRU 4100-EXIT.                          
039500     DISPLAY ' '.                                                         
039600     DISPLAY 'PORTFOLIO       ROI-PCT'.                                   
039700     DISPLAY '-------------  --------'.                                   
039800     PERFORM 4200-PRINT-ONE-ROI-LINE                                      
039900  VARYING ROI-IDX FROM 1 BY 1                                             
040000    UNTIL ROI-IDX > 7.                                                    
040100 4000-EXIT.                                                               
040200     EXIT.                                                                
040300*                                                                         
040400* STANDARD SELECTION SORT, SAME SHAPE AS ESGFIN'S GRAND-TOTAL             
040500* RANKING -- FOR EACH POSITION I, FIND THE HIGHEST ROI% AMONG             
040600* I..7 AND SWAP IT INTO POSITION I.                                       
040700 4100-RANK-ROI-TABLE.                                                     
040800     PERFORM 4110-SELECT-ONE-RANK                                         
040900  VARYING WS-SORT-I FROM 1 BY 1                                           
041000    UNTIL WS-SORT-I > 6.                                                  
041100 4100-EXIT.                                                               
041200     EXIT.                                                                
041300*                                                                         
041400 4110-SELECT-ONE-RANK.                                                    
041500     MOVE WS-SORT-I TO WS-SORT-MAX.                                       
041600     PERFORM 4120-FIND-HIGHER-PCT                                         
041700  VARYING WS-SORT-J FROM WS-SORT-I BY 1                                   
041800    UNTIL WS-SORT-J > 7.                                                  
041900     IF WS-SORT-MAX NOT = WS-SORT-I                                       
042000  PERFORM 4130-SWAP-ENTRIES THRU 4130-EXIT                                
042100     END-IF.                                                              
042200*                                                                         
042300* KEEP THE SUBSCRIPT OF THE BEST ROI% SEEN SO FAR THIS PASS.              
042400 4120-FIND-HIGHER-PCT.                                                    
042500     IF ROI-PCT(WS-SORT-J) > ROI-PCT(WS-SORT-MAX)                         
042600  MOVE WS-SORT-J TO WS-SORT-MAX                                           
042700     END-IF.                                                              
042800*                                                                         
042900* WHOLE-ENTRY MOVE -- NAME, OWED, CASH TOTAL, AND PCT SWAP                
043000* TOGETHER BY GROUP MOVE SO THEY CANNOT DRIFT OUT OF STEP.                
043100 4130-SWAP-ENTRIES.                                                       
043200     MOVE ROI-ENTRY(WS-SORT-I)   TO WS-SORT-HOLD.                         
043300     MOVE ROI-ENTRY(WS-SORT-MAX) TO ROI-ENTRY(WS-SORT-I).                 
043400     MOVE WS-SORT-HOLD           TO ROI-ENTRY(WS-SORT-MAX).               
043500 4130-EXIT.                                                               
043600     EXIT.                                                                
043700*                                                                         
043800* EDIT ONE RANKED PORTFOLIO INTO THE REPORT LINE AND DISPLAY IT.          
043900 4200-PRINT-ONE-ROI-LINE.                                                 
044000     MOVE ROI-NAME(ROI-IDX) TO RPT-NAME.                                  
044100     MOVE ROI-PCT(ROI-IDX)  TO RPT-PCT.                                   
044200     DISPLAY WS-REPORT-LINE.                                              
044300*                                                                         
044400*-----------------------------------------------------------*             
044500* 9000-FILE-ERROR -- DUMPS THE FILE STATUS AND THE LAST RECORD            
044600* READ, THEN ABENDS THE RUN.  ADDED CR-89-0007 AFTER OPERATIONS           
044700* LOST AN HOUR TRACING A BAD FINANCIALS FEED WITHOUT IT.                  
044800*-----------------------------------------------------------*             
044900 9000-FILE-ERROR.                                                         
045000*-----------------------------------------------------------*             
045100     DISPLAY '********************************************'.              
045200     DISPLAY '  ESGROI -- FILE ERROR'.                                    
045300     DISPLAY '  FINANCIALS STATUS: ' WS-FINANCIALS-STATUS.                
045400     DISPLAY '  LAST RECORD      : ' WS-FINANCIALS-DUMP-X.                
045500     DISPLAY '********************************************'.              
045600     CLOSE FINANCIALS-FILE.                                               
045700     STOP RUN.                                                            
045800 9000-EXIT.                                                               
045900     EXIT.                                                                
046000*                                                                         
046100*-----------------------------------------------------------*             
046200* 9900-CLOSE-FILES -- NORMAL END-OF-RUN CLOSE.                            
046300*-----------------------------------------------------------*             
046400 9900-CLOSE-FILES.                                                        
046500*-----------------------------------------------------------*             
046600     CLOSE FINANCIALS-FILE.                                               
046700 9900-EXIT.                                                               
046800     EXIT.                                                                
046900*                                                                         
047000*-----------------------------------------------------------*             
047100* MAINTENANCE NOTES                                                       
047200*-----------------------------------------------------------*             
047300* - THE SIX-DAY AND SEVEN-PORTFOLIO ASSUMPTIONS ARE HARD-CODED            
047400*   THROUGHOUT (OCCURS 6, OCCURS 7, AND EVERY "> 6"/"> 7" TEST).          
047500*   CHANGING EITHER COUNT MEANS TOUCHING THIS PROGRAM, ESGFIN,            
047600*   ESGPRF, ESGMBC, AND ESGCONST.CPY TOGETHER.                            
047700* - THIS PROGRAM TRUSTS THE FINANCIALS FILE TO HAVE BEEN                  
047800*   PRODUCED BY THIS RUN'S ESGFIN STEP.  IT DOES NOT CHECK THE            
047900*   FILE'S DATE OR RECORD COUNT -- AN OLD FINANCIALS FILE LEFT            
048000*   OVER FROM A PRIOR DAY WILL BE READ WITHOUT COMPLAINT.                 
