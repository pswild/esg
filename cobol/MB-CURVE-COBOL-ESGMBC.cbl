000100******************************************************************        
000200* Author: C. OKAFOR                                                       
000300* Date: 03-22-1989                                                        
000400* Purpose: MARGINAL-BENEFIT-OF-MARKET-POWER CURVE -- FOR EVERY            
000500*        : INTEGER DEMAND LEVEL, DISPATCH TWICE (ONCE AT THE              
000600*        : BASELINE PRICE, ONCE WITH THE PRICE BUMPED BY $1)              
000700*        : AND RECORD THE PROFIT SWING PER PORTFOLIO.  THE                
000800*        : SWING EQUALS THAT PORTFOLIO'S DISPATCHED GENERATION            
000900*        : AT THE LEVEL.  PLANNING TOOL -- RUN ON REQUEST.                
001000* Tectonics: COBC                                                         
001100******************************************************************        
001200*-----------------------------------------------------------*             
001300* CHANGE LOG                                                              
001400*-----------------------------------------------------------*             
001500* 03-22-89 CMO ORIGINAL-0001 INITIAL WRITE-UP.  SHARES THE                
001600* 03-22-89 CMO              DISPATCH PARAGRAPHS IN ESGDISP WITH           
001700* 03-22-89 CMO              ESGFIN AND ESGPRF.                            
001800* 07-30-91 LRP PRB-91-0091  TOTAL-CAP WAS BEING READ FROM THE             
001900* 07-30-91 LRP              FIRST SUPPLY RECORD INSTEAD OF THE            
002000* 07-30-91 LRP              LAST -- FIXED IN 1100.                        
002100* 03-04-93 SMK CR-93-0051   RENAMED WORK FIELDS TO MATCH THE              
002200* 03-04-93 SMK              SEVEN-PORTFOLIO STANDARD (ESGCONST).          
002300* 06-18-95 SMK CR-95-0022   PULLED THE TWO FILE-STATUS BYTES, THE         
002400* 06-18-95 SMK              SUPPLY EOF SWITCH, AND THE CURVE              
002500* 06-18-95 SMK              RECORD COUNTER OUT OF WS-FIELDS TO            
002600* 06-18-95 SMK              STANDALONE 77-LEVEL ITEMS, MATCHING           
002700* 06-18-95 SMK              ESGPRF.                                       
002800* 11-21-98 ANF Y2K-98-0031  CURRENT-YEAR NOW WINDOWED (19/20)             
002900* 11-21-98 ANF              FOR THE BANNER DATE DISPLAY.                  
003000* 06-09-01 JRV CR-01-0009   NO LOGIC CHANGE -- RECOMPILED UNDER           
003100* 06-09-01 JRV              THE NEW JOB CLASS.  SEE OPS NOTE.             
003200*-----------------------------------------------------------*             
003300 IDENTIFICATION DIVISION.                                                 
003400 PROGRAM-ID. ESGMBC.                                                      
003500 AUTHOR. C. OKAFOR.                                                       
003600 INSTALLATION. WESTERN GRID EXCHANGE.                                     
003700 DATE-WRITTEN. 03-22-1989.                                                
003800 DATE-COMPILED.                                                           
003900 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
004000*-----------------------------------------------------------*             
004100* OPS NOTE (06-09-01) -- A SISTER JOB TO ESGPRF, SAME SUPPLY              
004200* INPUT, SAME SHARED DISPATCH PARAGRAPHS, SAME PLANNING-ONLY              
004300* STATUS.  THE ONLY REAL DIFFERENCE IS THAT THIS PROGRAM CALLS            
004400* THE DISPATCH PARAGRAPHS TWICE PER DEMAND LEVEL AND SUBTRACTS.           
004500*-----------------------------------------------------------*             
004600* PARAGRAPH INDEX                                                         
004700*   000-MAIN ................ OPEN, LOAD, DRIVE THE LEVEL LOOP            
004800*   1000-OPEN-FILES ......... OPEN SUPPLY (INPUT), MBCURV (OUTPUT)        
004900*   1100-LOAD-SUPPLY-TABLE ... READ SUPPLY INTO MERIT-ORDER TABLE         
005000*   1110-READ-ONE-SUPPLY ..... ONE READ, FLIPS THE EOF SWITCH             
005100*   1120-STORE-SUPPLY-ENTRY .. ONE SUPPLY RECORD INTO THE TABLE           
005200*   2000-PROCESS-ONE-LEVEL ... ONE MW: TWO DISPATCHES + WRITE             
005300*   2100-HOLD-BASELINE-PROFIT  SAVE THE OFFSET-0 PROFIT TABLE             
005400*   2900-WRITE-CURVE-RECORD .. SUBTRACT AND WRITE THE SWING               
005500*   COPY ESGDISP ............. SHARED DISPATCH PARAGRAPHS                 
005600*   9000-FILE-ERROR .......... DUMP STATUS/RECORD AND ABEND               
005700*   9900-CLOSE-FILES ......... NORMAL CLOSE                               
005800*-----------------------------------------------------------*             
005900 ENVIRONMENT DIVISION.                                                    
006000 CONFIGURATION SECTION.                                                   
006100 SPECIAL-NAMES.                                                           
006200     C01 IS TOP-OF-FORM.                                                  
006300 INPUT-OUTPUT SECTION.                                                    
006400*                                                                         
006500* SUPPLY IS THE SAME MERIT-ORDER FEED ESGPRF READS; MBCURV IS             
006600* THIS PROGRAM'S OWN OUTPUT, A SEPARATE LOGICAL FILE FROM                 
006700* ESGPRF'S PROFCURV EVEN THOUGH BOTH SHARE THE CURVE LAYOUT.              
006800 FILE-CONTROL.                                                            
006900     SELECT SUPPLY-FILE ASSIGN TO SUPPLY                                  
007000   ORGANIZATION IS LINE SEQUENTIAL                                        
007100   FILE STATUS  IS  WS-SUPPLY-STATUS.                                     
007200     SELECT CURVE-FILE  ASSIGN TO MBCURV                                  
007300   ORGANIZATION IS LINE SEQUENTIAL                                        
007400   FILE STATUS  IS  WS-CURVE-STATUS.                                      
007500*                                                                         
007600 DATA DIVISION.                                                           
007700 FILE SECTION.                                                            
007800* SUPPLY-REC LAYOUT SHARED WITH ESGSUM, ESGFIN, AND ESGPRF.               
007900 FD  SUPPLY-FILE                                                          
008000     RECORDING MODE IS F                                                  
008100     RECORD CONTAINS 80 CHARACTERS.                                       
008200     COPY ESGSUPFD.                                                       
008300*                                                                         
008400* CURVE-REC LAYOUT SHARED WITH ESGPRF (SAME SHAPE, DIFFERENT              
008500* LOGICAL FILE AND DIFFERENT MEANING IN THE VALUE FIELDS).                
008600 FD  CURVE-FILE                                                           
008700     RECORDING MODE IS F                                                  
008800     RECORD CONTAINS 120 CHARACTERS.                                      
008900     COPY ESGCURFD.                                                       
009000*                                                                         
009100 WORKING-STORAGE SECTION.                                                 
009200*                                                                         
009300* FILE STATUS BYTES -- ONE PER FILE THIS PROGRAM OPENS.  STAND-           
009400* ALONE 77-LEVEL ITEMS, AS BNKACC CARRIES ITS OWN LONE WS-STATUS.         
009500 77  WS-SUPPLY-STATUS          PIC X(02) VALUE SPACES.                    
009600 77  WS-CURVE-STATUS           PIC X(02) VALUE SPACES.                    
009700*                                                                         
009800* SUPPLY END-OF-FILE SWITCH, TESTED BY 1100'S LOAD LOOP.                  
009900 77  WS-SUPPLY-EOF-SW          PIC X(01) VALUE 'N'.                       
010000     88  WS-SUPPLY-EOF                   VALUE 'Y'.                       
010100*                                                                         
010200* COUNT OF CURVE RECORDS WRITTEN -- CLOSING BANNER ONLY.                  
010300 77  WS-WRITE-COUNT            PIC S9(07) COMP VALUE ZERO.                
010400*                                                                         
010500 01  WS-FIELDS.                                                           
010600*    TOP OF THE MERIT-ORDER STACK -- THE SYSTEM'S FULL CAPACITY           
010700*    IN MW, TAKEN FROM THE LAST SUPPLY TABLE ENTRY IN 000-MAIN.           
010800     05  WS-TOTAL-CAP            PIC 9(06) VALUE ZERO.                    
010900*    THE MW LEVEL CURRENTLY BEING DISPATCHED, 1 THROUGH TOTAL-CAP.        
011000     05  WS-DEMAND-LEVEL         PIC 9(06) VALUE ZERO.                    
011100*                                                                         
011200* RAW-RECORD DUMP VIEWS, USED ONLY BY 9000 ON A BAD STATUS.               
011300 01  WS-SUPPLY-DUMP REDEFINES SUPPLY-REC.                                 
011400     05  WS-SUPPLY-DUMP-X        PIC X(80).                               
011500 01  WS-CURVE-DUMP REDEFINES CURVE-REC.                                   
011600     05  WS-CURVE-DUMP-X         PIC X(120).                              
011700*                                                                         
011800* SUP-TBL-xxx (MERIT-ORDER TABLE) AND PF-xxx (PORTFOLIO                   
011900* CONSTANTS) ARE PULLED IN VERBATIM FROM COPYBOOKS SO ESGSUM,             
012000* ESGFIN, ESGPRF, AND ESGMBC NEVER MAINTAIN FOUR COPIES OF EACH.          
012100     COPY ESGSUPTB.                                                       
012200     COPY ESGCONST.                                                       
012300*                                                                         
012400* DISPATCH WORKING FIELDS -- REQUIRED BY THE COPIED ESGDISP               
012500* TEXT BELOW.  EVERY PROGRAM THAT COPIES ESGDISP MUST DECLARE             
012600* THESE UNDER THE SAME NAMES; THAT CONTRACT LIVES HERE, NOT IN            
012700* THE COPYBOOK ITSELF.                                                    
012800 01  WS-DISPATCH-FIELDS.                                                  
012900*    MW OF DEMAND TO DISPATCH THIS CALL (SET BY THE CALLER).              
013000     05  WS-DISPATCH-LOAD        PIC 9(06)      VALUE ZERO.               
013100*    $1 NUDGE FOR THE SECOND DISPATCH; ZERO ON THE FIRST.                 
013200     05  WS-DISPATCH-OFFSET      PIC S9(03)     VALUE ZERO.               
013300*    MARGINAL-COST BID OF THE LAST UNIT DISPATCHED -- WHAT EVERY          
013400*    DISPATCHED UNIT IS PAID, PER THE SPEC'S UNIFORM-PRICE RULE.          
013500     05  WS-CLEARING-PRICE       PIC S9(05)V99  VALUE ZERO.               
013600*    SUBSCRIPT OF THE MARGINAL (PRICE-SETTING) SUPPLY-TABLE ROW.          
013700     05  WS-MARGINAL-IDX         PIC S9(05) COMP VALUE ZERO.              
013800*    MW ONE UNIT ACTUALLY GENERATES, AFTER THE MARGINAL SPLIT.            
013900     05  WS-UNIT-GEN             PIC S9(06)     VALUE ZERO.               
014000*    ONE UNIT'S REVENUE AT THE CLEARING PRICE.                            
014100     05  WS-UNIT-REVENUE         PIC S9(09)V99  VALUE ZERO.               
014200*    SUBSCRIPT OF THE PORTFOLIO A SUPPLY UNIT BELONGS TO.                 
014300     05  WS-PF-MATCH-IDX         PIC S9(05) COMP VALUE ZERO.              
014400*                                                                         
014500* ONE RESULT ROW PER PORTFOLIO, FILLED BY THE DISPATCH PARAGRAPHS.        
014600* THIS TABLE IS OVERWRITTEN BY THE SECOND (OFFSET-1) DISPATCH OF          
014700* EVERY LEVEL, WHICH IS WHY THE FIRST DISPATCH'S RESULT MUST BE           
014800* SAVED OFF SEPARATELY -- SEE WS-PROFIT-T1-TABLE BELOW.                   
014900 01  WS-DISPATCH-RESULT.                                                  
015000     05  DISP-ENTRY OCCURS 7 TIMES INDEXED BY DISP-IDX.                   
015100   10  DISP-REVENUE        PIC S9(09)V99  VALUE ZERO.                     
015200   10  DISP-COST           PIC S9(09)V99  VALUE ZERO.                     
015300   10  DISP-PROFIT         PIC S9(09)V99  VALUE ZERO.                     
015400*                                                                         
015500* PROFIT AT THE BASELINE PRICE, HELD HERE WHILE THE SECOND                
015600* DISPATCH (PRICE BUMPED BY $1) OVERWRITES WS-DISPATCH-RESULT.            
015700* "T1" IS THIS PROGRAM'S OWN SHORTHAND FOR "TRIAL 1" -- IT HAS            
015800* NOTHING TO DO WITH ANY TIER OR TABLE NUMBERING ELSEWHERE.               
015900 01  WS-PROFIT-T1-TABLE.                                                  
016000     05  T1-PROFIT OCCURS 7 TIMES INDEXED BY T1-IDX                       
016100                            PIC S9(09)V99 VALUE ZERO.                     
016200*                                                                         
016300* TODAY'S DATE, USED ONLY TO STAMP THE OPENING BANNER LINE.               
016400 01  SYSTEM-DATE-AND-TIME.                                                
016500     05  CURRENT-DATE-GRP.                                                
016600   10  CURRENT-CC          PIC 9(02).                                     
016700   10  CURRENT-YY          PIC 9(02).                                     
016800   10  CURRENT-MONTH       PIC 9(02).                                     
016900   10  CURRENT-DAY-OF-MO   PIC 9(02).                                     
017000*                                                                         
017100*-----------------------------------------------------------*             
017200* PROCEDURE DIVISION                                                      
017300*-----------------------------------------------------------*             
017400* OVERALL FLOW: LOAD THE MERIT-ORDER SUPPLY TABLE, READ THE               
017500* SYSTEM'S TOTAL CAPACITY OFF ITS LAST ENTRY, THEN FOR EVERY              
017600* INTEGER MW FROM 1 THROUGH THAT CAPACITY DISPATCH TWICE AND              
017700* WRITE THE PROFIT SWING AS ONE CURVE RECORD.                             
017800*-----------------------------------------------------------*             
017900 PROCEDURE DIVISION.                                                      
018000*-----------------------------------------------------------*             
018100 000-MAIN.                                                                
018200*-----------------------------------------------------------*             
018300     ACCEPT CURRENT-DATE-GRP FROM DATE YYYYMMDD.                          
018400*                                                                         
018500     DISPLAY '*****************************************'.                 
018600     DISPLAY 'ESGMBC  -- MARGINAL BENEFIT CURVE  '                        
018700         CURRENT-MONTH '/' CURRENT-DAY-OF-MO '/'                          
018800         CURRENT-YY.                                                      
018900     DISPLAY '*****************************************'.                 
019000*                                                                         
019100     PERFORM 1000-OPEN-FILES        THRU 1000-EXIT.                       
019200     PERFORM 1100-LOAD-SUPPLY-TABLE THRU 1100-EXIT.                       
019300*                                                                         
019400*    PRB-91-0091 -- TOTAL-CAP IS THE LAST ENTRY'S CUMULATIVE-MW,          
019500*    NOT THE FIRST -- THE WHOLE STACK MUST BE LOADED FIRST.               
019600     MOVE SUP-TBL-CUM-MW(WS-SUPPLY-COUNT) TO WS-TOTAL-CAP.                
019700*                                                                         
019800     PERFORM 2000-PROCESS-ONE-LEVEL                                       
019900  VARYING WS-DEMAND-LEVEL FROM 1 BY 1                                     
020000    UNTIL WS-DEMAND-LEVEL > WS-TOTAL-CAP.                                 
020100     PERFORM 9900-CLOSE-FILES       THRU 9900-EXIT.                       
020200*                                                                         
020300     DISPLAY 'ESGMBC  -- TOTAL SYSTEM CAPACITY : ' WS-TOTAL-CAP.          
020400     DISPLAY 'ESGMBC  -- CURVE RECORDS WRITTEN : '                        
020500        WS-WRITE-COUNT.                                                   
020600     DISPLAY 'ESGMBC  -- END OF RUN'.                                     
020700*                                                                         
020800     STOP RUN.                                                            
020900*                                                                         
021000*-----------------------------------------------------------*             
021100* 1000-OPEN-FILES -- OPEN SUPPLY FOR INPUT, MBCURV FOR OUTPUT.            
021200* EITHER BAD STATUS GOES STRAIGHT TO 9000.                                
021300*-----------------------------------------------------------*             
021400 1000-OPEN-FILES.                                                         
021500*-----------------------------------------------------------*             
021600     OPEN INPUT  SUPPLY-FILE.                                             
021700     IF WS-SUPPLY-STATUS NOT = '00'                                       
021800  PERFORM 9000-FILE-ERROR THRU 9000-EXIT                                  
021900     END-IF.                                                              
022000     OPEN OUTPUT CURVE-FILE.                                              
022100     IF WS-CURVE-STATUS NOT = '00'                                        
022200  PERFORM 9000-FILE-ERROR THRU 9000-EXIT                                  
022300     END-IF.                                                              
022400 1000-EXIT.                                                               
022500     EXIT.                                                                
022600*                                                                         
022700*-----------------------------------------------------------*             
022800* TOTAL-CAP IS THE CUMULATIVE-MW OF THE LAST SUPPLY RECORD,               
022900* SO THE WHOLE STACK IS LOADED BEFORE THAT VALUE IS KNOWN.                
023000* SAME LOAD-AND-INDEX PATTERN AS ESGSUM, ESGFIN, AND ESGPRF.              
023100*-----------------------------------------------------------*             
023200 1100-LOAD-SUPPLY-TABLE.                                                  
023300*-----------------------------------------------------------*             
023400     PERFORM 1110-READ-ONE-SUPPLY THRU 1110-EXIT.                         
023500     PERFORM 1120-STORE-SUPPLY-ENTRY                                      
023600  UNTIL WS-SUPPLY-EOF.                                                    
023700 1100-EXIT.                                                               
023800     EXIT.                                                                
023900*                                                                         
024000* READ ONE SUPPLY RECORD; STATUS '10' FLIPS THE EOF SWITCH.               
024100 1110-READ-ONE-SUPPLY.                                                    
024200     READ SUPPLY-FILE                                                     
024300  AT END                                                                  
024400     SET WS-SUPPLY-EOF TO TRUE                                            
024500     END-READ.                                                            
024600     IF WS-SUPPLY-STATUS NOT = '00'                                       
024700  AND WS-SUPPLY-STATUS NOT = '10'                                         
024800     PERFORM 9000-FILE-ERROR THRU 9000-EXIT                               
024900     END-IF.                                                              
025000 1110-EXIT.                                                               
025100     EXIT.                                                                
025200*                                                                         
025300* STORE ONE SUPPLY RECORD INTO THE NEXT MERIT-ORDER TABLE SLOT.           
025400* THE FILE IS ALREADY IN ASCENDING MARGINAL-COST ORDER, SO THE            
025500* TABLE SUBSCRIPT DOUBLES AS THE MERIT-ORDER RANK.                        
025600 1120-STORE-SUPPLY-ENTRY.                                                 
025700     ADD 1 TO WS-SUPPLY-COUNT.                                            
025800     SET SUP-IDX TO WS-SUPPLY-COUNT.                                      
025900     MOVE SUP-PORTFOLIO-NAME TO SUP-TBL-PORTFOLIO(SUP-IDX).               
026000     MOVE SUP-UNIT-MW        TO SUP-TBL-UNIT-MW(SUP-IDX).                 
026100     MOVE SUP-UNIT-FIXOM     TO SUP-TBL-UNIT-FIXOM(SUP-IDX).              
026200     MOVE SUP-UNIT-MC        TO SUP-TBL-UNIT-MC(SUP-IDX).                 
026300     MOVE SUP-CUMULATIVE-MW  TO SUP-TBL-CUM-MW(SUP-IDX).                  
026400     PERFORM 1110-READ-ONE-SUPPLY THRU 1110-EXIT.                         
026500*                                                                         
026600*-----------------------------------------------------------*             
026700* ONE DEMAND LEVEL: DISPATCH AT OFFSET 0, HOLD THE PROFIT,                
026800* DISPATCH AGAIN AT OFFSET 1, AND WRITE THE SWING AS THE                  
026900* MARGINAL BENEFIT CURVE RECORD.                                          
027000*-----------------------------------------------------------*             
027100 2000-PROCESS-ONE-LEVEL.                                                  
027200*-----------------------------------------------------------*             
027300     MOVE WS-DEMAND-LEVEL TO WS-DISPATCH-LOAD.                            
027400     MOVE ZERO             TO WS-DISPATCH-OFFSET.                         
027500     PERFORM 3000-DISPATCH-SIMULATION THRU 3000-EXIT.                     
027600     PERFORM 2100-HOLD-BASELINE-PROFIT THRU 2100-EXIT.                    
027700     MOVE WS-DEMAND-LEVEL TO WS-DISPATCH-LOAD.                            
027800     MOVE 1                TO WS-DISPATCH-OFFSET.                         
027900     PERFORM 3000-DISPATCH-SIMULATION THRU 3000-EXIT.                     
028000     PERFORM 2900-WRITE-CURVE-RECORD  THRU 2900-EXIT.                     
028100*                                                                         
028200*-----------------------------------------------------------*             
028300* SAVE OFF THE OFFSET-0 DISPATCH'S PROFIT TABLE BEFORE THE                
028400* OFFSET-1 DISPATCH OVERWRITES WS-DISPATCH-RESULT IN PLACE.               
028500*-----------------------------------------------------------*             
028600 2100-HOLD-BASELINE-PROFIT.                                               
028700*-----------------------------------------------------------*             
028800     PERFORM 2110-HOLD-ONE-PORTFOLIO                                      
028900  VARYING T1-IDX FROM 1 BY 1                                              
029000    UNTIL T1-IDX > 7.                                                     
029100 2100-EXIT.                                                               
029200     EXIT.                                                                
029300*                                                                         
029400* COPY ONE PORTFOLIO'S BASELINE PROFIT INTO THE HOLD TABLE.               
029500 2110-HOLD-ONE-PORTFOLIO.                                                 
029600     MOVE DISP-PROFIT(T1-IDX) TO T1-PROFIT(T1-IDX).                       
029700*                                                                         
029800*-----------------------------------------------------------*             
029900* MARGINAL BENEFIT = PROFIT AT OFFSET 1 MINUS PROFIT AT                   
030000* OFFSET 0, WRITTEN OUT IN FIXED PORTFOLIO ORDER.  WHEN A                 
030100* PORTFOLIO IS NOT ON THE MARGIN AT THIS LEVEL THE SWING IS               
030200* ZERO -- THE $1 BUMP CHANGES NO DISPATCHED QUANTITY FOR IT.              
030300*-----------------------------------------------------------*             
030400 2900-WRITE-CURVE-RECORD.                                                 
030500*-----------------------------------------------------------*             
030600     MOVE WS-DEMAND-LEVEL   TO CUR-DEMAND-LEVEL.                          
030700     COMPUTE CUR-VALUE-BAY-VIEWS    =                                     
030800  DISP-PROFIT(1) - T1-PROFIT(1).                                          
030900     COMPUTE CUR-VALUE-BEACHFRONT   =                                     
031000  DISP-PROFIT(2) - T1-PROFIT(2).                                          
031100     COMPUTE CUR-VALUE-BIG-COAL     =                                     
031200  DISP-PROFIT(3) - T1-PROFIT(3).                                          
031300     COMPUTE CUR-VALUE-BIG-GAS      =                                     
031400  DISP-PROFIT(4) - T1-PROFIT(4).                                          
031500     COMPUTE CUR-VALUE-EAST-BAY     =                                     
031600  DISP-PROFIT(5) - T1-PROFIT(5).                                          
031700     COMPUTE CUR-VALUE-FOSSIL-LIGHT =                                     
031800  DISP-PROFIT(6) - T1-PROFIT(6).                                          
031900     COMPUTE CUR-VALUE-OLD-TIMERS   =                                     
032000  DISP-PROFIT(7) - T1-PROFIT(7).                                          
032100     WRITE CURVE-REC.                                                     
032200     IF WS-CURVE-STATUS NOT = '00'                                        
032300  PERFORM 9000-FILE-ERROR THRU 9000-EXIT                                  
032400     END-IF.                                                              
032500     ADD 1 TO WS-WRITE-COUNT.                                             
032600 2900-EXIT.                                                               
032700     EXIT.                                                                
032800*                                                                         
032900*-----------------------------------------------------------*             
033000* SHARED DISPATCH PARAGRAPHS (MERIT-ORDER SEARCH, CLEARING                
033100* PRICE, PER-UNIT REVENUE/COST, PER-PORTFOLIO PROFIT) -- ONE              
033200* COPYBOOK, THREE PROGRAMS (ESGFIN, ESGPRF, ESGMBC), SO THE               
033300* DISPATCH RULE IS MAINTAINED IN EXACTLY ONE PLACE.  THIS                 
033400* PROGRAM IS THE ONLY ONE THAT PERFORMS IT TWICE PER LEVEL.               
033500*-----------------------------------------------------------*             
033600     COPY ESGDISP.                                                        
033700*                                                                         
033800*-----------------------------------------------------------*             
033900* 9000-FILE-ERROR -- DUMPS BOTH FILE STATUSES AND THE LAST                
034000* SUPPLY RECORD READ, THEN ABENDS THE RUN.                                
034100*-----------------------------------------------------------*             
034200 9000-FILE-ERROR.                                                         
034300*-----------------------------------------------------------*             
034400     DISPLAY '********************************************'.              
034500     DISPLAY '  ESGMBC -- FILE ERROR'.                                    
034600     DISPLAY '  SUPPLY STATUS: ' WS-SUPPLY-STATUS.                        
034700     DISPLAY '  CURVE STATUS : ' WS-CURVE-STATUS.                         
034800     DISPLAY '  LAST SUPPLY REC: ' WS-SUPPLY-DUMP-X.                      
034900     DISPLAY '********************************************'.              
035000     CLOSE SUPPLY-FILE CURVE-FILE.                                        
035100     STOP RUN.                                                            
035200 9000-EXIT.                                                               
035300     EXIT.                                                                
035400*                                                                         
035500*-----------------------------------------------------------*             
035600* 9900-CLOSE-FILES -- NORMAL END-OF-RUN CLOSE.                            
035700*-----------------------------------------------------------*             
035800 9900-CLOSE-FILES.                                                        
035900*-----------------------------------------------------------*             
036000     CLOSE SUPPLY-FILE CURVE-FILE.                                        
036100 9900-EXIT.                                                               
036200     EXIT.                                                                
036300*                                                                         
036400*-----------------------------------------------------------*             
036500* MAINTENANCE NOTES                                                       
036600*-----------------------------------------------------------*             
036700* - THE SEVEN-PORTFOLIO, FIXED-ORDER ASSUMPTION IS BAKED INTO             
036800*   2900'S SEVEN EXPLICIT COMPUTES -- A NEW PORTFOLIO MEANS A             
036900*   NEW CURVE FIELD, A NEW ESGCONST ENTRY, AND A NEW COMPUTE.             
037000* - THIS JOB DOES NOT RUN FROM THE NIGHTLY SCHEDULE.  IT IS A             
037100*   PLANNING TOOL, SUBMITTED ON REQUEST, AND PRODUCES NO OUTPUT           
037200*   THAT ANY OTHER PROGRAM IN THE SUITE DEPENDS ON.                       
037300* - THE $1 PRICE BUMP IS HARD-CODED AS WS-DISPATCH-OFFSET = 1             
037400*   IN 2000; ESGDISP ADDS IT TO EVERY BID BEFORE THE MARGINAL             
037500*   SEARCH, NOT JUST TO THE CLEARING PRICE AFTER THE FACT.                
