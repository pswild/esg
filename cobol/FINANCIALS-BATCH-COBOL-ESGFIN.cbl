000100******************************************************************        
000200* Author: D. T. HARMON                                                    
000300* Date: 04-14-1987                                                        
000400* Purpose: DRIVE THE MERIT-ORDER DISPATCH OVER EVERY DEMAND               
000500*        : PERIOD, ACCUMULATE DAY X PORTFOLIO FINANCIALS, WRITE           
000600*        : THE FINANCIALS FILE, AND PRINT THE GRAND-TOTAL                 
000700*        : RANKING BY PROFIT.                                             
000800*        : THIS IS THE LONGEST-RUNNING JOB IN THE SUITE -- IT IS          
000900*        : THE ONLY PROGRAM THAT RE-RUNS THE DISPATCH ONCE PER            
001000*        : DEMAND PERIOD RATHER THAN ONCE PER DEMAND LEVEL.               
001100* Tectonics: COBC                                                         
001200******************************************************************        
001300*-----------------------------------------------------------*             
001400* CHANGE LOG                                                              
001500*-----------------------------------------------------------*             
001600* 04-14-87 DTH ORIGINAL-0001 INITIAL WRITE-UP.  DISPATCH LOGIC            
001700* 04-14-87 DTH              WRITTEN INLINE AT THIS TIME.                  
001800* 01-06-88 DTH CR-88-0002   PULLED THE DISPATCH PARAGRAPHS OUT            
001900* 01-06-88 DTH              TO ESGDISP SO ESGPRF/ESGMBC COULD             
002000* 01-06-88 DTH              COPY THE SAME LOGIC.  NO RESULT               
002100* 01-06-88 DTH              CHANGE.                                       
002200* 02-11-89 CMO CR-89-0007   ADDED SUPPLY/DEMAND RECORD DUMP ON            
002300* 02-11-89 CMO              BAD FILE STATUS (SEE 9000).                   
002400* 05-19-90 CMO PRB-90-0033  GRAND TOTAL RANKING WAS ASCENDING --          
002500* 05-19-90 CMO              CUSTOMER WANTS HIGHEST PROFIT FIRST.          
002600* 05-19-90 CMO              FLIPPED THE COMPARE IN 4120.                  
002700* 07-30-91 LRP PRB-91-0091  DAY CONTROL BREAK DROPPED THE FINAL           
002800* 07-30-91 LRP              DAY'S RECORDS ON END OF FILE -- ADDED         
002900* 07-30-91 LRP              THE CLOSING FLUSH IN 000-MAIN.                
003000* 03-04-93 SMK CR-93-0051   RENAMED WORK FIELDS TO MATCH THE              
003100* 03-04-93 SMK              SEVEN-PORTFOLIO STANDARD (ESGCONST).          
003200* 06-18-95 SMK CR-95-0022   PULLED THE FILE-STATUS BYTES, THE EOF         
003300* 06-18-95 SMK              SWITCHES, THE DEMAND COUNTER, AND THE         
003400* 06-18-95 SMK              SORT SUBSCRIPTS OUT TO STANDALONE             
003500* 06-18-95 SMK              77-LEVEL ITEMS, MATCHING THE SUITE.           
003600* 11-21-98 ANF Y2K-98-0031  CURRENT-YEAR NOW WINDOWED (19/20)             
003700* 11-21-98 ANF              FOR THE BANNER DATE DISPLAY.                  
003800* 06-09-01 JRV CR-01-0009   NO LOGIC CHANGE -- RECOMPILED UNDER           
003900* 06-09-01 JRV              THE NEW JOB CLASS.  SEE OPS NOTE.             
004000*-----------------------------------------------------------*             
004100* OPS NOTE (06-09-01) -- THIS JOB NOW RUNS IN THE OVERNIGHT               
004200* BATCH CLASS WITH ESGSUM, ESGROI, ESGPRF, AND ESGMBC.  RUN               
004300* THIS STEP BEFORE ESGROI -- ESGROI READS THE FINANCIALS                  
004400* FILE THIS PROGRAM PRODUCES AND WILL ABEND IF IT IS EMPTY                
004500* OR STALE FROM A PRIOR DAY'S RUN.                                        
004600*-----------------------------------------------------------*             
004700* PARAGRAPH INDEX (FOR THE NEXT PERSON WHO HAS TO READ THIS):             
004800*   000-MAIN                 OVERALL DRIVER, OPEN TO CLOSE                
004900*   1000-OPEN-FILES           OPEN SUPPLY/DEMAND/FINANCIALS               
005000*   1100-LOAD-SUPPLY-TABLE    LOAD THE MERIT-ORDER STACK ONCE             
005100*   1200-INIT-GRAND-TOTALS    ZERO THE RUN-LONG TOTALS TABLE              
005200*   1300-READ-DEMAND          READ ONE DEMAND PERIOD                      
005300*   1400-INIT-DAY-ACCUM       ZERO THE CURRENT-DAY TOTALS                 
005400*   2000-PROCESS-DEMAND       DISPATCH + ACCUMULATE + BREAK               
005500*   2900-WRITE-DAY-TOTALS     WRITE ONE DAY'S FINANCIALS RECS             
005600*   3000-DISPATCH-SIMULATION  (COPY ESGDISP) MERIT-ORDER LOGIC            
005700*   4000-PRINT-GRAND-TOTALS   RANK AND DISPLAY THE TOTALS                 
005800*   9000-FILE-ERROR           DUMP STATUS/RECORDS AND ABEND               
005900*   9900-CLOSE-FILES          NORMAL END-OF-RUN CLOSE                     
006000*-----------------------------------------------------------*             
006100 IDENTIFICATION DIVISION.                                                 
006200 PROGRAM-ID. ESGFIN.                                                      
006300 AUTHOR. D. T. HARMON.                                                    
006400 INSTALLATION. WESTERN GRID EXCHANGE.                                     
006500 DATE-WRITTEN. 04-14-1987.                                                
006600 DATE-COMPILED.                                                           
006700 SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.                      
006800*-----------------------------------------------------------*             
006900* ENVIRONMENT DIVISION -- THREE FILES: SUPPLY AND DEMAND ARE              
007000* READ, FINANCIALS IS WRITTEN.  THE GRAND-TOTAL RANKING IS                
007100* SYSOUT ONLY, THE SAME AS EVERY OTHER REPORT IN THE SUITE.               
007200*-----------------------------------------------------------*             
007300 ENVIRONMENT DIVISION.                                                    
007400 CONFIGURATION SECTION.                                                   
007500 SPECIAL-NAMES.                                                           
007600     C01 IS TOP-OF-FORM.                                                  
007700 INPUT-OUTPUT SECTION.                                                    
007800 FILE-CONTROL.                                                            
007900* SUPPLY -- THE MERIT-ORDER STACK, READ ONCE AND TABLE-LOADED.            
008000     SELECT SUPPLY-FILE     ASSIGN TO SUPPLY                              
008100         ORGANIZATION IS LINE SEQUENTIAL                                  
008200         FILE STATUS  IS  WS-SUPPLY-STATUS.                               
008300* DEMAND -- ONE RECORD PER DEMAND PERIOD, DRIVES THE MAIN LOOP.           
008400     SELECT DEMAND-FILE     ASSIGN TO DEMAND                              
008500         ORGANIZATION IS LINE SEQUENTIAL                                  
008600         FILE STATUS  IS  WS-DEMAND-STATUS.                               
008700* FINANCIALS -- OUTPUT ONLY, ONE RECORD PER PORTFOLIO PER DAY.            
008800     SELECT FINANCIALS-FILE ASSIGN TO FINANCL                             
008900         ORGANIZATION IS LINE SEQUENTIAL                                  
009000         FILE STATUS  IS  WS-FINANCIALS-STATUS.                           
009100*                                                                         
009200*-----------------------------------------------------------*             
009300* DATA DIVISION                                                           
009400*-----------------------------------------------------------*             
009500 DATA DIVISION.                                                           
009600 FILE SECTION.                                                            
009700* THREE 80-CHARACTER FLAT RECORDS.  LAYOUTS LIVE IN COPYBOOKS SO          
009800* THE FIELD NAMES ARE IDENTICAL WHEREVER THE SAME FILE IS TOUCHED         
009900* BY MORE THAN ONE PROGRAM (ESGSUM/ESGPRF/ESGMBC ALSO READ SUPPLY;        
010000* ESGROI LATER READS THE FINANCIALS FILE THIS PROGRAM WRITES).            
010100 FD  SUPPLY-FILE                                                          
010200     RECORDING MODE IS F                                                  
010300     RECORD CONTAINS 80 CHARACTERS.                                       
010400     COPY ESGSUPFD.                                                       
010500*                                                                         
010600 FD  DEMAND-FILE                                                          
010700     RECORDING MODE IS F                                                  
010800     RECORD CONTAINS 80 CHARACTERS.                                       
010900     COPY ESGDEMFD.                                                       
011000*                                                                         
011100 FD  FINANCIALS-FILE                                                      
011200     RECORDING MODE IS F                                                  
011300     RECORD CONTAINS 80 CHARACTERS.                                       
011400     COPY ESGFINFD.                                                       
011500*                                                                         
011600 WORKING-STORAGE SECTION.                                                 
011700*                                                                         
011800* FILE STATUS BYTES FOR THE THREE FILES -- STANDALONE 77-LEVEL            
011900* ITEMS, THE SAME AS BNKACC CARRIES ITS LONE WS-STATUS.  KEPT             
012000* SEPARATE SO 9000-FILE-ERROR CAN DISPLAY ALL THREE AT ONCE               
012100* WITHOUT QUALIFYING THROUGH A GROUP NAME.                                
012200 77  WS-SUPPLY-STATUS          PIC X(02) VALUE SPACES.                    
012300 77  WS-DEMAND-STATUS          PIC X(02) VALUE SPACES.                    
012400 77  WS-FINANCIALS-STATUS      PIC X(02) VALUE SPACES.                    
012500*                                                                         
012600* END-OF-FILE SWITCHES FOR THE TWO INPUT FILES.  FINANCIALS IS            
012700* OUTPUT-ONLY AND NEEDS NO SWITCH OF ITS OWN.                             
012800 77  WS-SUPPLY-EOF-SW          PIC X(01) VALUE 'N'.                       
012900     88  WS-SUPPLY-EOF                   VALUE 'Y'.                       
013000 77  WS-DEMAND-EOF-SW          PIC X(01) VALUE 'N'.                       
013100     88  WS-DEMAND-EOF                   VALUE 'Y'.                       
013200*                                                                         
013300* THE DAY NUMBER CURRENTLY BEING ACCUMULATED, AND THE COUNT OF            
013400* DEMAND RECORDS READ -- THE LATTER FOR THE CLOSING BANNER ONLY.          
013500 77  WS-CURRENT-DAY            PIC 9(02)      VALUE ZERO.                 
013600 77  WS-READ-DEMAND            PIC S9(07) COMP VALUE ZERO.                
013700*                                                                         
013800* RAW-RECORD DUMP VIEWS, USED ONLY BY 9000 ON A BAD READ -- SAME          
013900* IDEA AS THE SUPPLY DUMP IN ESGSUM, ONE PER INPUT FILE HERE.             
014000 01  WS-SUPPLY-DUMP REDEFINES SUPPLY-REC.                                 
014100     05  WS-SUPPLY-DUMP-X        PIC X(80).                               
014200 01  WS-DEMAND-DUMP REDEFINES DEMAND-REC.                                 
014300     05  WS-DEMAND-DUMP-X        PIC X(80).                               
014400*                                                                         
014500* MERIT-ORDER SUPPLY TABLE (ESGSUPTB) AND PORTFOLIO CONSTANTS             
014600* TABLE (ESGCONST) -- BOTH SHARED VERBATIM ACROSS THE SUITE SO            
014700* EVERY PROGRAM DISPATCHES AGAINST THE SAME 300-UNIT STACK AND            
014800* THE SAME SEVEN PORTFOLIO NAMES IN THE SAME ORDER.                       
014900     COPY ESGSUPTB.                                                       
015000     COPY ESGCONST.                                                       
015100*                                                                         
015200* DISPATCH WORKING FIELDS -- THESE NAMES ARE REQUIRED BY THE              
015300* COPIED ESGDISP TEXT BELOW; DO NOT RENAME WITHOUT CHECKING               
015400* ESGPRF AND ESGMBC, WHICH COPY THE SAME PARAGRAPHS.                      
015500 01  WS-DISPATCH-FIELDS.                                                  
015600*        THE MW LOAD TO DISPATCH AGAINST THIS TIME THROUGH.               
015700     05  WS-DISPATCH-LOAD        PIC 9(06)      VALUE ZERO.               
015800*        ALWAYS ZERO IN THIS PROGRAM; NONZERO IN ESGMBC'S SECOND          
015900*        DISPATCH OF EACH DEMAND LEVEL (SEE THAT PROGRAM'S 2000).         
016000     05  WS-DISPATCH-OFFSET      PIC S9(03)     VALUE ZERO.               
016100*        THE MARGINAL UNIT'S COST -- EVERY DISPATCHED UNIT IS             
016200*        PAID THIS PRICE REGARDLESS OF ITS OWN BID COST.                  
016300     05  WS-CLEARING-PRICE       PIC S9(05)V99  VALUE ZERO.               
016400*        SUBSCRIPT OF THE MARGINAL (LAST-DISPATCHED) UNIT.                
016500     05  WS-MARGINAL-IDX         PIC S9(05) COMP VALUE ZERO.              
016600*        ONE UNIT'S GENERATION THIS PASS, MW.                             
016700     05  WS-UNIT-GEN             PIC S9(06)     VALUE ZERO.               
016800*        ONE UNIT'S REVENUE THIS PASS, DOLLARS.                           
016900     05  WS-UNIT-REVENUE         PIC S9(09)V99  VALUE ZERO.               
017000*        SUBSCRIPT OF THE OWNING PORTFOLIO FOR THE UNIT JUST              
017100*        DISPATCHED, FOUND BY 3500-FIND-PORTFOLIO-INDEX.                  
017200     05  WS-PF-MATCH-IDX         PIC S9(05) COMP VALUE ZERO.              
017300*                                                                         
017400* ONE DISPATCH RESULT SET PER PORTFOLIO, REFRESHED EVERY TIME             
017500* 3000-DISPATCH-SIMULATION IS PERFORMED (ONCE PER DEMAND PERIOD           
017600* IN THIS PROGRAM).                                                       
017700 01  WS-DISPATCH-RESULT.                                                  
017800     05  DISP-ENTRY OCCURS 7 TIMES INDEXED BY DISP-IDX.                   
017900*            THIS HOUR'S REVENUE FOR THE PORTFOLIO AT DISP-IDX.           
018000         10  DISP-REVENUE        PIC S9(09)V99  VALUE ZERO.               
018100*            THIS HOUR'S GENERATING COST FOR THE SAME PORTFOLIO.          
018200         10  DISP-COST           PIC S9(09)V99  VALUE ZERO.               
018300*            REVENUE LESS COST -- DISP-REVENUE MINUS DISP-COST.           
018400         10  DISP-PROFIT         PIC S9(09)V99  VALUE ZERO.               
018500*                                                                         
018600* ONE DAY'S ACCUMULATORS -- RESET ON EVERY CONTROL BREAK IN               
018700* 1400-INIT-DAY-ACCUM AND WRITTEN OUT IN 2900-WRITE-DAY-TOTALS.           
018800 01  WS-DAY-ACCUM.                                                        
018900     05  DAY-ENTRY OCCURS 7 TIMES INDEXED BY DAY-IDX.                     
019000*            RUNNING COST FOR THIS PORTFOLIO, CURRENT DAY ONLY.           
019100         10  DAY-COST            PIC S9(09)V99  VALUE ZERO.               
019200*            RUNNING REVENUE FOR THIS PORTFOLIO, CURRENT DAY ONLY.        
019300         10  DAY-REVENUE         PIC S9(09)V99  VALUE ZERO.               
019400*            RUNNING PROFIT FOR THIS PORTFOLIO, CURRENT DAY ONLY.         
019500         10  DAY-PROFIT          PIC S9(09)V99  VALUE ZERO.               
019600*                                                                         
019700* RUN-LONG GRAND TOTALS -- ACCUMULATED HOUR BY HOUR IN 2210,              
019800* THEN SORTED IN PLACE BY 4100-RANK-GRAND-TOTALS BEFORE PRINTING.         
019900 01  WS-GRAND-TOTALS.                                                     
020000     05  GT-ENTRY OCCURS 7 TIMES INDEXED BY GT-IDX.                       
020100*            SEEDED FROM PF-NAME IN 1210; RE-ORDERED BY THE SORT.         
020200         10  GT-NAME             PIC X(12).                               
020300         10  GT-COST             PIC S9(09)V99  VALUE ZERO.               
020400         10  GT-REVENUE          PIC S9(09)V99  VALUE ZERO.               
020500*            THE SORT KEY -- RANKED DESCENDING IN 4100.                   
020600         10  GT-PROFIT           PIC S9(09)V99  VALUE ZERO.               
020700*                                                                         
020800* SELECTION-SORT WORK FIELDS FOR 4100/4110/4120/4130 -- STANDALONE        
020900* 77-LEVEL SCRATCH ITEMS, NOT CARRIED IN A GROUP, SINCE THEY HAVE         
021000* NO LIFE OUTSIDE THE RANKING PARAGRAPHS THAT USE THEM.                   
021100 77  WS-SORT-I                 PIC S9(02) COMP VALUE ZERO.                
021200 77  WS-SORT-J                 PIC S9(02) COMP VALUE ZERO.                
021300 77  WS-SORT-MAX               PIC S9(02) COMP VALUE ZERO.                
021400 77  WS-SORT-HOLD              PIC X(45).                                 
021500*                                                                         
021600* TODAY'S DATE, USED ONLY TO STAMP THE OPENING BANNER LINE.               
021700 01  SYSTEM-DATE-AND-TIME.                                                
021800     05  CURRENT-DATE-GRP.                                                
021900         10  CURRENT-CC          PIC 9(02).                               
022000         10  CURRENT-YY          PIC 9(02).                               
022100         10  CURRENT-MONTH       PIC 9(02).                               
022200         10  CURRENT-DAY-OF-MO   PIC 9(02).                               
022300*                                                                         
022400* ONE PRINTED LINE OF THE GRAND-TOTAL RANKING, EDITED FOR DISPLAY.        
022500 01  WS-REPORT-LINE.                                                      
022600     05  RPT-NAME                PIC X(14).                               
022700     05  RPT-COST                PIC Z,ZZZ,ZZZ,ZZ9.99-.                   
022800     05  FILLER                  PIC X(02).                               
022900     05  RPT-REVENUE             PIC Z,ZZZ,ZZZ,ZZ9.99-.                   
023000     05  FILLER                  PIC X(02).                               
023100     05  RPT-PROFIT              PIC Z,ZZZ,ZZZ,ZZ9.99-.                   
023200*                                                                         
023300*-----------------------------------------------------------*             
023400* PROCEDURE DIVISION                                                      
023500*-----------------------------------------------------------*             
023600* OVERALL FLOW: LOAD THE SUPPLY STACK ONCE, THEN FOR EVERY                
023700* DEMAND PERIOD RUN THE DISPATCH, ACCUMULATE INTO THE DAY AND             
023800* GRAND-TOTAL TABLES, AND FLUSH A FINANCIALS RECORD PER PORTFOLIO         
023900* EVERY TIME THE DAY NUMBER CHANGES (OR AT END OF FILE).  FINISH          
024000* BY RANKING AND PRINTING THE SEVEN GRAND TOTALS.                         
024100*-----------------------------------------------------------*             
024200 PROCEDURE DIVISION.                                                      
024300*-----------------------------------------------------------*             
024400 000-MAIN.                                                                
024500*-----------------------------------------------------------*             
024600     ACCEPT CURRENT-DATE-GRP FROM DATE YYYYMMDD.                          
024700*                                                                         
024800     DISPLAY '*****************************************'.                 
024900     DISPLAY 'ESGFIN  -- FINANCIALS BATCH  '                              
025000               CURRENT-MONTH '/' CURRENT-DAY-OF-MO '/'                    
025100               CURRENT-YY.                                                
025200     DISPLAY '*****************************************'.                 
025300*                                                                         
025400     PERFORM 1000-OPEN-FILES         THRU 1000-EXIT.                      
025500     PERFORM 1100-LOAD-SUPPLY-TABLE  THRU 1100-EXIT.                      
025600     PERFORM 1200-INIT-GRAND-TOTALS  THRU 1200-EXIT.                      
025700     PERFORM 1300-READ-DEMAND        THRU 1300-EXIT.                      
025800     IF NOT WS-DEMAND-EOF                                                 
025900        MOVE DEM-DAY TO WS-CURRENT-DAY                                    
026000        PERFORM 1400-INIT-DAY-ACCUM  THRU 1400-EXIT                       
026100     END-IF.                                                              
026200     PERFORM 2000-PROCESS-DEMAND                                          
026300        UNTIL WS-DEMAND-EOF.                                              
026400*    PRB-91-0091 -- THE LAST DAY SEEN NEVER TRIPS THE CONTROL             
026500*    BREAK INSIDE THE LOOP BECAUSE THERE IS NO FOLLOWING RECORD           
026600*    WITH A DIFFERENT DAY NUMBER, SO IT HAS TO BE FLUSHED HERE.           
026700     IF WS-READ-DEMAND > ZERO                                             
026800        PERFORM 2900-WRITE-DAY-TOTALS THRU 2900-EXIT                      
026900     END-IF.                                                              
027000     PERFORM 4000-PRINT-GRAND-TOTALS THRU 4000-EXIT.                      
027100     PERFORM 9900-CLOSE-FILES        THRU 9900-EXIT.                      
027200*                                                                         
027300     DISPLAY 'ESGFIN  -- DEMAND RECORDS READ: ' WS-READ-DEMAND.           
027400     DISPLAY 'ESGFIN  -- END OF RUN'.                                     
027500*                                                                         
027600     STOP RUN.                                                            
027700*                                                                         
027800*-----------------------------------------------------------*             
027900* 1000-OPEN-FILES -- OPEN ALL THREE FILES BEFORE DOING ANY                
028000* WORK.  ANY BAD OPEN STATUS GOES STRAIGHT TO 9000 AND ABENDS.            
028100*-----------------------------------------------------------*             
028200 1000-OPEN-FILES.                                                         
028300*-----------------------------------------------------------*             
028400* SUPPLY AND DEMAND ARE OPENED INPUT, FINANCIALS OUTPUT --                
028500* THIS JOB NEVER APPENDS TO A PRIOR RUN'S FINANCIALS FILE.                
028600     OPEN INPUT  SUPPLY-FILE.                                             
028700     IF WS-SUPPLY-STATUS NOT = '00'                                       
028800        PERFORM 9000-FILE-ERROR THRU 9000-EXIT                            
028900     END-IF.                                                              
029000     OPEN INPUT  DEMAND-FILE.                                             
029100     IF WS-DEMAND-STATUS NOT = '00'                                       
029200        PERFORM 9000-FILE-ERROR THRU 9000-EXIT                            
029300     END-IF.                                                              
029400     OPEN OUTPUT FINANCIALS-FILE.                                         
029500     IF WS-FINANCIALS-STATUS NOT = '00'                                   
029600        PERFORM 9000-FILE-ERROR THRU 9000-EXIT                            
029700     END-IF.                                                              
029800 1000-EXIT.                                                               
029900     EXIT.                                                                
030000*                                                                         
030100*-----------------------------------------------------------*             
030200* LOAD THE FULL SUPPLY STACK INTO WS-SUPPLY-TABLE (ESGSUPTB)              
030300* ONCE.  THE DISPATCH PARAGRAPHS IN ESGDISP RE-RUN OVER THIS              
030400* SAME TABLE FOR EVERY DEMAND PERIOD -- UP TO SEVERAL HUNDRED             
030500* TIMES IN A RUN -- SO IT IS NOT REREAD FROM SUPPLY-FILE AGAIN.           
030600*-----------------------------------------------------------*             
030700 1100-LOAD-SUPPLY-TABLE.                                                  
030800*-----------------------------------------------------------*             
030900     PERFORM 1110-READ-ONE-SUPPLY THRU 1110-EXIT.                         
031000     PERFORM 1120-STORE-SUPPLY-ENTRY                                      
031100        UNTIL WS-SUPPLY-EOF.                                              
031200 1100-EXIT.                                                               
031300     EXIT.                                                                
031400*                                                                         
031500* READ ONE SUPPLY RECORD; STATUS '10' FLIPS THE EOF SWITCH.               
031600 1110-READ-ONE-SUPPLY.                                                    
031700     READ SUPPLY-FILE                                                     
031800        AT END                                                            
031900           SET WS-SUPPLY-EOF TO TRUE                                      
032000     END-READ.                                                            
032100     IF WS-SUPPLY-STATUS NOT = '00'                                       
032200        AND WS-SUPPLY-STATUS NOT = '10'                                   
032300           PERFORM 9000-FILE-ERROR THRU 9000-EXIT                         
032400     END-IF.                                                              
032500 1110-EXIT.                                                               
032600     EXIT.                                                                
032700*                                                                         
032800* STORE THE RECORD JUST READ AT THE NEXT TABLE SLOT, THEN READ            
032900* AHEAD FOR THE NEXT ONE -- THE CLASSIC LOAD-A-TABLE PATTERN.             
033000 1120-STORE-SUPPLY-ENTRY.                                                 
033100     ADD 1 TO WS-SUPPLY-COUNT.                                            
033200     SET SUP-IDX TO WS-SUPPLY-COUNT.                                      
033300     MOVE SUP-PORTFOLIO-NAME TO SUP-TBL-PORTFOLIO(SUP-IDX).               
033400     MOVE SUP-UNIT-MW        TO SUP-TBL-UNIT-MW(SUP-IDX).                 
033500     MOVE SUP-UNIT-FIXOM     TO SUP-TBL-UNIT-FIXOM(SUP-IDX).              
033600     MOVE SUP-UNIT-MC        TO SUP-TBL-UNIT-MC(SUP-IDX).                 
033700     MOVE SUP-CUMULATIVE-MW  TO SUP-TBL-CUM-MW(SUP-IDX).                  
033800     PERFORM 1110-READ-ONE-SUPPLY THRU 1110-EXIT.                         
033900*                                                                         
034000*-----------------------------------------------------------*             
034100* SEED GT-ENTRY WITH THE SEVEN PORTFOLIO NAMES AND ZERO                   
034200* TOTALS BEFORE THE DEMAND LOOP EVER RUNS.                                
034300*-----------------------------------------------------------*             
034400 1200-INIT-GRAND-TOTALS.                                                  
034500*-----------------------------------------------------------*             
034600     PERFORM 1210-INIT-ONE-GRAND-TOTAL                                    
034700        VARYING GT-IDX FROM 1 BY 1                                        
034800          UNTIL GT-IDX > 7.                                               
034900 1200-EXIT.                                                               
035000     EXIT.                                                                
035100*                                                                         
035200* ONE TABLE SLOT -- NAME FROM THE CONSTANTS TABLE, TOTALS ZERO.           
035300 1210-INIT-ONE-GRAND-TOTAL.                                               
035400     MOVE PF-NAME(GT-IDX) TO GT-NAME(GT-IDX).                             
035500     MOVE ZERO TO GT-COST(GT-IDX).                                        
035600     MOVE ZERO TO GT-REVENUE(GT-IDX).                                     
035700     MOVE ZERO TO GT-PROFIT(GT-IDX).                                      
035800*                                                                         
035900*-----------------------------------------------------------*             
036000* 1300-READ-DEMAND -- ONE DEMAND PERIOD, COUNTED FOR THE                  
036100* CLOSING BANNER.  STATUS '10' IS END OF FILE, NOT AN ERROR.              
036200*-----------------------------------------------------------*             
036300 1300-READ-DEMAND.                                                        
036400*-----------------------------------------------------------*             
036500     READ DEMAND-FILE                                                     
036600        AT END                                                            
036700           SET WS-DEMAND-EOF TO TRUE                                      
036800        NOT AT END                                                        
036900           ADD 1 TO WS-READ-DEMAND                                        
037000     END-READ.                                                            
037100     IF WS-DEMAND-STATUS NOT = '00'                                       
037200        AND WS-DEMAND-STATUS NOT = '10'                                   
037300           PERFORM 9000-FILE-ERROR THRU 9000-EXIT                         
037400     END-IF.                                                              
037500 1300-EXIT.                                                               
037600     EXIT.                                                                
037700*                                                                         
037800*-----------------------------------------------------------*             
037900* ZERO THE DAY ACCUMULATORS AT THE START OF EACH NEW DAY.                 
038000*-----------------------------------------------------------*             
038100 1400-INIT-DAY-ACCUM.                                                     
038200*-----------------------------------------------------------*             
038300     PERFORM 1410-INIT-ONE-DAY-ENTRY                                      
038400        VARYING DAY-IDX FROM 1 BY 1                                       
038500          UNTIL DAY-IDX > 7.                                              
038600 1400-EXIT.                                                               
038700     EXIT.                                                                
038800*                                                                         
038900* ONE PORTFOLIO'S DAY SLOT, RESET TO ZERO.                                
039000 1410-INIT-ONE-DAY-ENTRY.                                                 
039100     MOVE ZERO TO DAY-COST(DAY-IDX).                                      
039200     MOVE ZERO TO DAY-REVENUE(DAY-IDX).                                   
039300     MOVE ZERO TO DAY-PROFIT(DAY-IDX).                                    
039400*                                                                         
039500*-----------------------------------------------------------*             
039600* ONE DEMAND PERIOD: DISPATCH, ACCUMULATE, READ AHEAD, AND                
039700* BREAK THE DAY TOTAL OUT THE MOMENT THE DAY NUMBER CHANGES.              
039800* THIS IS THE MAIN DRIVING LOOP OF THE WHOLE PROGRAM; EVERY               
039900* OTHER PARAGRAPH EXISTS TO SUPPORT IT OR TO CLEAN UP AFTER IT.           
040000*-----------------------------------------------------------*             
040100 2000-PROCESS-DEMAND.                                                     
040200*-----------------------------------------------------------*             
040300     PERFORM 2100-RUN-DISPATCH-FOR-HOUR THRU 2100-EXIT.                   
040400     PERFORM 2200-ACCUMULATE-HOUR       THRU 2200-EXIT.                   
040500     PERFORM 1300-READ-DEMAND           THRU 1300-EXIT.                   
040600     IF NOT WS-DEMAND-EOF                                                 
040700        IF DEM-DAY NOT = WS-CURRENT-DAY                                   
040800           PERFORM 2900-WRITE-DAY-TOTALS THRU 2900-EXIT                   
040900           MOVE DEM-DAY TO WS-CURRENT-DAY                                 
041000           PERFORM 1400-INIT-DAY-ACCUM   THRU 1400-EXIT                   
041100        END-IF                                                            
041200     END-IF.                                                              
041300*                                                                         
041400* SET UP THE TWO FIELDS THE COPIED ESGDISP TEXT EXPECTS, THEN             
041500* RUN IT.  OFFSET IS ALWAYS ZERO HERE -- THIS PROGRAM DISPATCHES          
041600* THE ACTUAL DEMAND, NOT A +1 MW PROBE LIKE ESGMBC DOES.                  
041700* MOVE THE DEMAND RECORD'S LOAD INTO THE DISPATCH FIELDS.                 
041800 2100-RUN-DISPATCH-FOR-HOUR.                                              
041900     MOVE DEM-LOAD TO WS-DISPATCH-LOAD.                                   
042000     MOVE ZERO     TO WS-DISPATCH-OFFSET.                                 
042100     PERFORM 3000-DISPATCH-SIMULATION THRU 3000-EXIT.                     
042200 2100-EXIT.                                                               
042300     EXIT.                                                                
042400*                                                                         
042500* FOLD THIS HOUR'S DISPATCH RESULT INTO ALL SEVEN PORTFOLIOS.             
042600 2200-ACCUMULATE-HOUR.                                                    
042700     PERFORM 2210-ACCUMULATE-ONE-PORTFOLIO                                
042800        VARYING PF-IDX FROM 1 BY 1                                        
042900          UNTIL PF-IDX > 7.                                               
043000 2200-EXIT.                                                               
043100     EXIT.                                                                
043200*                                                                         
043300* ADD THIS HOUR'S DISPATCH RESULT INTO BOTH THE RUNNING DAY               
043400* TOTAL AND THE RUN-LONG GRAND TOTAL IN ONE PASS.                         
043500 2210-ACCUMULATE-ONE-PORTFOLIO.                                           
043600     ADD DISP-COST(PF-IDX)    TO DAY-COST(PF-IDX)                         
043700                                  GT-COST(PF-IDX).                        
043800     ADD DISP-REVENUE(PF-IDX) TO DAY-REVENUE(PF-IDX)                      
043900                                  GT-REVENUE(PF-IDX).                     
044000     ADD DISP-PROFIT(PF-IDX)  TO DAY-PROFIT(PF-IDX)                       
044100                                  GT-PROFIT(PF-IDX).                      
044200*                                                                         
044300*-----------------------------------------------------------*             
044400* WRITE ONE FINANCIALS RECORD PER PORTFOLIO FOR THE DAY JUST              
044500* FINISHED.  CALLED ON EVERY DAY-NUMBER CHANGE AND ONCE MORE              
044600* AT END OF FILE (SEE THE PRB-91-0091 NOTE IN 000-MAIN).                  
044700*-----------------------------------------------------------*             
044800 2900-WRITE-DAY-TOTALS.                                                   
044900*-----------------------------------------------------------*             
045000     PERFORM 2910-WRITE-ONE-DAY-RECORD                                    
045100        VARYING PF-IDX FROM 1 BY 1                                        
045200          UNTIL PF-IDX > 7.                                               
045300 2900-EXIT.                                                               
045400     EXIT.                                                                
045500*                                                                         
045600* ONE FINANCIALS RECORD -- DAY NUMBER, PORTFOLIO NAME, AND THE            
045700* THREE DOLLAR TOTALS ACCUMULATED FOR THAT PORTFOLIO THAT DAY.            
045800 2910-WRITE-ONE-DAY-RECORD.                                               
045900     MOVE WS-CURRENT-DAY    TO FIN-DAY.                                   
046000     MOVE PF-NAME(PF-IDX)   TO FIN-PORTFOLIO-NAME.                        
046100     MOVE DAY-COST(PF-IDX)  TO FIN-COST.                                  
046200     MOVE DAY-REVENUE(PF-IDX) TO FIN-REVENUE.                             
046300     MOVE DAY-PROFIT(PF-IDX)  TO FIN-PROFIT.                              
046400     WRITE FINANCIALS-REC.                                                
046500     IF WS-FINANCIALS-STATUS NOT = '00'                                   
046600        PERFORM 9000-FILE-ERROR THRU 9000-EXIT                            
046700     END-IF.                                                              
046800*                                                                         
046900* THE DISPATCH PARAGRAPHS THEMSELVES (3000-DISPATCH-SIMULATION            
047000* THROUGH 3500-FIND-PORTFOLIO-INDEX) WERE PULLED OUT TO ESGDISP           
047100* BY CR-88-0002 SO ESGPRF AND ESGMBC COULD COPY THE IDENTICAL             
047200* MERIT-ORDER LOGIC INSTEAD OF EACH CARRYING THEIR OWN VARIANT.           
047300     COPY ESGDISP.                                                        
047400*                                                                         
047500*-----------------------------------------------------------*             
047600* RANK THE SEVEN GRAND TOTALS DESCENDING BY PROFIT (SELECTION             
047700* SORT -- ONLY SEVEN ENTRIES, A FULL SORT UTILITY IS OVERKILL)            
047800* AND PRINT THE RESULT.  PRB-90-0033: CUSTOMER WANTS THE BIGGEST          
047900* MONEYMAKER ON TOP, NOT THE BIGGEST LOSER.                               
048000*-----------------------------------------------------------*             
048100 4000-PRINT-GRAND-TOTALS.                                                 
048200*-----------------------------------------------------------*             
048300     PERFORM 4100-RANK-GRAND-TOTALS THRU 4100-EXIT.                       
048400     DISPLAY ' '.                                                         
048500     DISPLAY 'PORTFOLIO       TOTAL-COST      TOTAL-REVENUE'              
048600             '     TOTAL-PROFIT'.                                         
048700     DISPLAY '-------------  --------------  --------------'              
048800             '  --------------'.                                          
048900     PERFORM 4200-PRINT-ONE-TOTAL                                         
049000        VARYING GT-IDX FROM 1 BY 1                                        
049100          UNTIL GT-IDX > 7.                                               
049200 4000-EXIT.                                                               
049300     EXIT.                                                                
049400*                                                                         
049500* STANDARD TEXTBOOK SELECTION SORT -- FOR EACH POSITION I, FIND           
049600* THE ENTRY WITH THE HIGHEST PROFIT AMONG I..7 AND SWAP IT INTO           
049700* POSITION I.  SEVEN ENTRIES MAKES THIS CHEAPER TO WRITE AND              
049800* MAINTAIN THAN PULLING IN A SORT VERB FOR SUCH A SMALL TABLE.            
049900 4100-RANK-GRAND-TOTALS.                                                  
050000     PERFORM 4110-SELECT-ONE-RANK                                         
050100        VARYING WS-SORT-I FROM 1 BY 1                                     
050200          UNTIL WS-SORT-I > 6.                                            
050300 4100-EXIT.                                                               
050400     EXIT.                                                                
050500*                                                                         
050600 4110-SELECT-ONE-RANK.                                                    
050700     MOVE WS-SORT-I TO WS-SORT-MAX.                                       
050800     PERFORM 4120-FIND-HIGHER-PROFIT                                      
050900        VARYING WS-SORT-J FROM WS-SORT-I BY 1                             
051000          UNTIL WS-SORT-J > 7.                                            
051100     IF WS-SORT-MAX NOT = WS-SORT-I                                       
051200        PERFORM 4130-SWAP-ENTRIES THRU 4130-EXIT                          
051300     END-IF.                                                              
051400*                                                                         
051500* KEEP THE SUBSCRIPT OF THE BEST PROFIT SEEN SO FAR THIS PASS.            
051600 4120-FIND-HIGHER-PROFIT.                                                 
051700     IF GT-PROFIT(WS-SORT-J) > GT-PROFIT(WS-SORT-MAX)                     
051800        MOVE WS-SORT-J TO WS-SORT-MAX                                     
051900     END-IF.                                                              
052000*                                                                         
052100* WHOLE-ENTRY MOVES -- SWAPPING NAME, COST, REVENUE, AND PROFIT           
052200* TOGETHER BY GROUP MOVE IS SIMPLER THAN FOUR ELEMENTARY MOVES            
052300* AND CANNOT LET THE FOUR FIELDS DRIFT OUT OF STEP.                       
052400 4130-SWAP-ENTRIES.                                                       
052500     MOVE GT-ENTRY(WS-SORT-I)   TO WS-SORT-HOLD.                          
052600     MOVE GT-ENTRY(WS-SORT-MAX) TO GT-ENTRY(WS-SORT-I).                   
052700     MOVE WS-SORT-HOLD          TO GT-ENTRY(WS-SORT-MAX).                 
052800 4130-EXIT.                                                               
052900     EXIT.                                                                
053000*                                                                         
053100* EDIT ONE RANKED PORTFOLIO INTO THE REPORT LINE AND DISPLAY IT.          
053200 4200-PRINT-ONE-TOTAL.                                                    
053300     MOVE GT-NAME(GT-IDX)    TO RPT-NAME.                                 
053400     MOVE GT-COST(GT-IDX)    TO RPT-COST.                                 
053500     MOVE GT-REVENUE(GT-IDX) TO RPT-REVENUE.                              
053600     MOVE GT-PROFIT(GT-IDX)  TO RPT-PROFIT.                               
053700     DISPLAY WS-REPORT-LINE.                                              
053800*                                                                         
053900*-----------------------------------------------------------*             
054000* 9000-FILE-ERROR -- DUMPS ALL THREE FILE STATUS BYTES AND THE            
054100* LAST SUPPLY AND DEMAND RECORDS READ, THEN ABENDS THE RUN.               
054200* ADDED CR-89-0007 AFTER OPERATIONS LOST AN HOUR TRACING A BAD            
054300* SUPPLY FEED WITHOUT A RECORD DUMP TO LOOK AT.                           
054400*-----------------------------------------------------------*             
054500 9000-FILE-ERROR.                                                         
054600*-----------------------------------------------------------*             
054700     DISPLAY '********************************************'.              
054800     DISPLAY '  ESGFIN -- FILE ERROR'.                                    
054900     DISPLAY '  SUPPLY STATUS     : ' WS-SUPPLY-STATUS.                   
055000     DISPLAY '  DEMAND STATUS     : ' WS-DEMAND-STATUS.                   
055100     DISPLAY '  FINANCIALS STATUS : ' WS-FINANCIALS-STATUS.               
055200     DISPLAY '  LAST SUPPLY REC   : ' WS-SUPPLY-DUMP-X.                   
055300     DISPLAY '  LAST DEMAND REC   : ' WS-DEMAND-DUMP-X.                   
055400     DISPLAY '********************************************'.              
055500     CLOSE SUPPLY-FILE DEMAND-FILE FINANCIALS-FILE.                       
055600     STOP RUN.                                                            
055700 9000-EXIT.                                                               
055800     EXIT.                                                                
055900*                                                                         
056000*-----------------------------------------------------------*             
056100* 9900-CLOSE-FILES -- NORMAL END-OF-RUN CLOSE OF ALL THREE.               
056200*-----------------------------------------------------------*             
056300 9900-CLOSE-FILES.                                                        
056400*-----------------------------------------------------------*             
056500     CLOSE SUPPLY-FILE DEMAND-FILE FINANCIALS-FILE.                       
056600 9900-EXIT.                                                               
056700     EXIT.                                                                
056800*                                                                         
056900*-----------------------------------------------------------*             
057000* MAINTENANCE NOTES                                                       
057100*-----------------------------------------------------------*             
057200* - THE SEVEN-PORTFOLIO ASSUMPTION IS HARD-CODED THROUGHOUT               
057300*   (OCCURS 7, VARYING ... UNTIL ... > 7).  IF A PORTFOLIO IS             
057400*   EVER ADDED OR DROPPED, ESGCONST.CPY AND EVERY "> 7" TEST              
057500*   IN THIS PROGRAM, ESGROI, ESGPRF, AND ESGMBC ALL HAVE TO               
057600*   MOVE TOGETHER -- THERE IS NO SINGLE PLACE THAT DRIVES IT.             
057700* - THE SUPPLY TABLE IS SIZED FOR 300 UNITS IN ESGSUPTB.CPY.              
057800*   A SUPPLY FILE OVER THAT COUNT WILL OVERRUN THE TABLE;                 
057900*   THIS PROGRAM DOES NOT GUARD AGAINST IT (SEE ESGSUPTB).                
058000* - GRAND TOTALS ARE HELD IN WORKING-STORAGE FOR THE WHOLE                
058100*   RUN; THERE IS NO CHECKPOINT/RESTART IF THE JOB ABENDS                 
058200*   PARTWAY THROUGH A LONG DEMAND FILE.                                   
