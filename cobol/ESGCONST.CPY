000100******************************************************************        
000200* ESGCONST  -- PORTFOLIO CONSTANTS TABLE (FIXED BUSINESS DATA)            
000300* SEVEN NAMED PORTFOLIOS, FIXED ORDER, WITH THEIR OVERHEAD COST           
000400* AND HOURLY COST CONSTANT (HOURLY COST IS NEGATIVE -- IT IS A            
000500* COST, NOT A CREDIT).  LOADED BY VALUE CLAUSE, NOT FROM A FILE.          
000600* THE SEVEN FILLER GROUPS ARE IN ASCENDING NAME ORDER SO THE              
000700* REDEFINED TABLE BELOW CAN BE SEARCHED WITH SEARCH ALL:                  
000800* BAY_VIEWS, BEACHFRONT, BIG_COAL, BIG_GAS, EAST_BAY,                     
000900* FOSSIL_LIGHT, OLD_TIMERS.                                               
001000******************************************************************        
001100 01  WS-PORTFOLIO-CONSTANTS.                                              
001200     05  FILLER.                                                          
001300         10  FILLER              PIC X(12) VALUE 'Bay_Views'.             
001400         10  FILLER              PIC S9(07)V99 VALUE 90000.00.            
001500         10  FILLER              PIC S9(07)V99 VALUE -5500.00.            
001600     05  FILLER.                                                          
001700         10  FILLER              PIC X(12) VALUE 'Beachfront'.            
001800         10  FILLER              PIC S9(07)V99 VALUE 185000.00.           
001900         10  FILLER              PIC S9(07)V99 VALUE -6750.00.            
002000     05  FILLER.                                                          
002100         10  FILLER              PIC X(12) VALUE 'Big_Coal'.              
002200         10  FILLER              PIC S9(07)V99 VALUE 165000.00.           
002300         10  FILLER              PIC S9(07)V99 VALUE -5000.00.            
002400     05  FILLER.                                                          
002500         10  FILLER              PIC X(12) VALUE 'Big_Gas'.               
002600         10  FILLER              PIC S9(07)V99 VALUE 100000.00.           
002700         10  FILLER              PIC S9(07)V99 VALUE -2000.00.            
002800     05  FILLER.                                                          
002900         10  FILLER              PIC X(12) VALUE 'East_Bay'.              
003000         10  FILLER              PIC S9(07)V99 VALUE 61500.00.            
003100         10  FILLER              PIC S9(07)V99 VALUE -4000.00.            
003200     05  FILLER.                                                          
003300         10  FILLER              PIC X(12) VALUE 'Fossil_Light'.          
003400         10  FILLER              PIC S9(07)V99 VALUE 225000.00.           
003500         10  FILLER              PIC S9(07)V99 VALUE -9250.00.            
003600     05  FILLER.                                                          
003700         10  FILLER              PIC X(12) VALUE 'Old_Timers'.            
003800         10  FILLER              PIC S9(07)V99 VALUE 185000.00.           
003900         10  FILLER              PIC S9(07)V99 VALUE -11250.00.           
004000*                                                                         
004100 01  WS-PORTFOLIO-TABLE REDEFINES WS-PORTFOLIO-CONSTANTS.                 
004200     05  PF-ENTRY OCCURS 7 TIMES                                          
004300                  ASCENDING KEY IS PF-NAME                                
004400                  INDEXED BY PF-IDX.                                      
004500         10  PF-NAME             PIC X(12).                               
004600         10  PF-OVERHEAD         PIC S9(07)V99.                           
004700         10  PF-HOURLY-COST      PIC S9(07)V99.                           
