000100******************************************************************        
000200* ESGSUPFD  -- SUPPLY FILE RECORD LAYOUT (MERIT-ORDER STACK)              
000300* ONE RECORD PER GENERATING UNIT.  FILE ARRIVES PRESORTED                 
000400* ASCENDING BY UNIT-MC (MERIT ORDER).  CUMULATIVE-MW IS                   
000500* PRECOMPUTED BY THE UPSTREAM EXTRACT -- THIS PROGRAM TRUSTS IT.          
000600******************************************************************        
000700 01  SUPPLY-REC.                                                          
000800     05  SUP-PORTFOLIO-NAME      PIC X(12).                               
000900     05  SUP-UNIT-MW             PIC 9(05).                               
001000     05  SUP-UNIT-FIXOM          PIC S9(07)V99.                           
001100     05  SUP-UNIT-MC             PIC S9(05)V99.                           
001200     05  SUP-CUMULATIVE-MW       PIC 9(06).                               
001300     05  FILLER                  PIC X(41).                               
