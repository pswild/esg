000100******************************************************************        
000200* ESGFINFD  -- FINANCIALS FILE RECORD LAYOUT                              
000300* ONE RECORD PER DAY X PORTFOLIO.  WRITTEN BY ESGFIN IN DAY-THEN-         
000400* PORTFOLIO-NAME SEQUENCE, READ BACK IN BY ESGROI TO DRIVE THE            
000500* SIX-DAY CASH-FLOW MODEL.                                                
000600******************************************************************        
000700 01  FINANCIALS-REC.                                                      
000800     05  FIN-DAY                 PIC 9(02).                               
000900     05  FIN-PORTFOLIO-NAME      PIC X(12).                               
001000     05  FIN-COST                PIC S9(09)V99.                           
001100     05  FIN-REVENUE             PIC S9(09)V99.                           
001200     05  FIN-PROFIT              PIC S9(09)V99.                           
001300     05  FILLER                  PIC X(33).                               
